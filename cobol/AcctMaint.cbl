000100******************************************************************
000200* This program is to implement the Account Master maintenance
000300*    run (open, close, inquiry).
000400*
000500* Used File
000600*    - Old Account Master File: ACCTMSTR.OLD
000700*    - Maintenance Request File: MAINTREQ.TXT
000800*    - New Account Master File : ACCTMSTR.NEW
000900*    - Transaction Journal File (append): TRANJRNL.TXT
001000*    - Account Sequence Control File: ACCTSEQ.DAT
001100*
001200* Change log
001300* 1984-06-12  jcl  req# INV-004  first cut - INVENT4 balance-line
001400*                  batch update for the inventory ledger.
001500* 1986-03-10  jcl  req# INV-011  added the higher-wins / lower-
001600*                  is-an-error balance-line merge rule that the
001700*                  1998 rewrite below still carries.
001800* 1991-08-04  rde  req# INV-027  renamed to INVENT5 after the
001900*                  ledger-file split; no layout change.
002000* 1998-11-03  jcl  req# BNK-014  re-pointed the old INVENT5
002100*                  balance-line update at the account master -
002200*                  this is the ACCT-MAINT program from here on.
002300*                  CREATE requests don't have a master-file
002400*                  partner to match against, so the straight
002500*                  balance-line merge (match on key, higher-wins,
002600*                  lower-is-an-error) won't carry a new account.
002700*                  Replaced the merge with a table load of the
002800*                  whole old master plus a single dispatch pass
002900*                  over the request file; DELETE marks a table
003000*                  entry, CREATE appends one.  The balance-line
003100*                  name stuck around in old DISPLAY text below -
003200*                  nobody has gotten around to fixing it.
003300* 1999-11-29  rmh  req# BNK-041  Y2K - no 2-digit years stored in
003400*                  this program; verified clean.
003500* 2001-06-14  dpw  req# BNK-052  added the account-sequence
003600*                  control file so DELETE-ALL can reset numbering
003700*                  to 1 without an operator re-keying anything.
003800* 2006-09-01  dpw  req# BNK-083  added e-mail uniqueness check on
003900*                  CREATE per audit finding AU-06-14.
004000* 2008-02-27  dpw  req# BNK-088  widened the account master and
004100*                  journal records, see ACCTREC.CPY/TRANREC.CPY;
004200*                  carried ACCT-BRANCH-OLD through the rewrite
004300*                  table untouched.
004400* 2008-06-14  dpw  req# BNK-091  TRAN-TIMESTAMP was only ever
004500*                  getting a 6-digit DATE (no century, no time)
004600*                  out of the bare ACCEPT - the field has held a
004700*                  14-digit stamp since BNK-029 but nothing had
004800*                  been filling it right.  Rebuilt it from
004900*                  ACCEPT ... FROM DATE YYYYMMDD plus
005000*                  ACCEPT ... FROM TIME.
005100* 2008-09-22  dpw  req# BNK-093  500-TEST-EMAIL-ENTRY wasn't
005200*                  skipping deleted table entries the way
005300*                  500-TEST-ACCT-ENTRY does - a DELETE followed by
005400*                  a CREATE reusing that same e-mail later in the
005500*                  same run got bounced as a duplicate.  Added the
005600*                  NOT WS-T-DELETED test to match.
005700******************************************************************
005800 IDENTIFICATION              DIVISION.
005900*-----------------------------------------------------------------
006000 PROGRAM-ID.                 ACCT-MAINT.
006100 AUTHOR.                     J COLLINS.
006200 INSTALLATION.               DATA PROCESSING.
006300 DATE-WRITTEN.               JUNE 12, 1984.
006400 DATE-COMPILED.
006500 SECURITY.                   UNCLASSIFIED.
006600*
006700******************************************************************
006800 ENVIRONMENT                 DIVISION.
006900*-----------------------------------------------------------------
007000 CONFIGURATION               SECTION.
007100 SOURCE-COMPUTER.            WHATEVER-PC.
007200 OBJECT-COMPUTER.            WHATEVER-PC.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500*-----------------------------------------------------------------
007600 INPUT-OUTPUT                SECTION.
007700 FILE-CONTROL.
007800     SELECT  OLD-MASTER-FILE
007900             ASSIGN TO "ACCTMSTR.OLD"
008000             ORGANIZATION IS LINE SEQUENTIAL.
008100*
008200     SELECT  MAINT-REQUEST-FILE
008300             ASSIGN TO "MAINTREQ.TXT"
008400             ORGANIZATION IS LINE SEQUENTIAL.
008500*
008600     SELECT  NEW-MASTER-FILE
008700             ASSIGN TO "ACCTMSTR.NEW"
008800             ORGANIZATION IS LINE SEQUENTIAL.
008900*
009000     SELECT  TRAN-JOURNAL-FILE
009100             ASSIGN TO "TRANJRNL.TXT"
009200             ORGANIZATION IS LINE SEQUENTIAL.
009300*
009400     SELECT  ACCT-SEQ-FILE
009500             ASSIGN TO "ACCTSEQ.DAT"
009600             ORGANIZATION IS LINE SEQUENTIAL.
009700*
009800     SELECT  TRAN-SEQ-FILE
009900             ASSIGN TO "TRANSEQ.DAT"
010000             ORGANIZATION IS LINE SEQUENTIAL.
010100*
010200******************************************************************
010300 DATA                        DIVISION.
010400*-----------------------------------------------------------------
010500 FILE                        SECTION.
010600 FD  OLD-MASTER-FILE
010700     RECORD CONTAINS 89 CHARACTERS
010800     DATA RECORD IS OLD-ACCT-REC.
010900 01  OLD-ACCT-REC.
011000     05  ACCT-NO-IN          PIC 9(06).
011100     05  ACCT-NAME-IN        PIC X(20).
011200     05  ACCT-EMAIL-IN       PIC X(30).
011300     05  ACCT-PASSWORD-IN    PIC X(12).
011400     05  ACCT-BALANCE-IN     PIC S9(9)V99.
011500     05  ACCT-BRANCH-IN-OLD  PIC X(04).
011600     05  FILLER              PIC X(06).
011700*
011800 FD  MAINT-REQUEST-FILE
011900     RECORD CONTAINS 89 CHARACTERS
012000     DATA RECORD IS MAINT-REQUEST-REC.
012100 01  MAINT-REQUEST-REC.
012200     05  MQ-TYPE             PIC X(10).
012300         88  MQ-CREATE                  VALUE "CREATE".
012400         88  MQ-INQUIRE                 VALUE "INQUIRE".
012500         88  MQ-INQUIRE-ALL             VALUE "INQUIREALL".
012600         88  MQ-DELETE                  VALUE "DELETE".
012700         88  MQ-DELETE-ALL              VALUE "DELETEALL".
012800     05  MQ-ACCT             PIC 9(06).
012900     05  MQ-NAME             PIC X(20).
013000     05  MQ-EMAIL            PIC X(30).
013100     05  MQ-PASSWORD         PIC X(12).
013200     05  MQ-BALANCE          PIC 9(9)V99.
013300*
013400 01  MAINT-REQUEST-ALT       REDEFINES MAINT-REQUEST-REC.
013500     05  FILLER              PIC X(16).
013600     05  MQ-NAME-CHARS       PIC X OCCURS 20 TIMES.
013700     05  MQ-EMAIL-CHARS      PIC X OCCURS 30 TIMES.
013800     05  FILLER              PIC X(23).
013900*
014000 FD  NEW-MASTER-FILE
014100     RECORD CONTAINS 89 CHARACTERS
014200     DATA RECORD IS NEW-ACCT-REC.
014300 01  NEW-ACCT-REC.
014400     05  ACCT-NO-OUT         PIC 9(06).
014500     05  ACCT-NAME-OUT       PIC X(20).
014600     05  ACCT-EMAIL-OUT      PIC X(30).
014700     05  ACCT-PASSWORD-OUT   PIC X(12).
014800     05  ACCT-BALANCE-OUT    PIC S9(9)V99.
014900     05  ACCT-BRANCH-OUT-OLD PIC X(04).
015000     05  FILLER              PIC X(06).
015100*
015200 01  NEW-ACCT-REC-ALT        REDEFINES NEW-ACCT-REC.
015300     05  FILLER              PIC X(68).
015400     05  ACCT-BALANCE-OUT-X  PIC X(11).
015500     05  FILLER              PIC X(10).
015600*
015700 FD  TRAN-JOURNAL-FILE
015800     RECORD CONTAINS 91 CHARACTERS
015900     DATA RECORD IS TRAN-REC.
016000 COPY "TRANREC.CPY".
016100*
016200 FD  ACCT-SEQ-FILE
016300     RECORD CONTAINS 6 CHARACTERS
016400     DATA RECORD IS ACCT-SEQ-REC.
016500 01  ACCT-SEQ-REC            PIC 9(06).
016600*
016700 FD  TRAN-SEQ-FILE
016800     RECORD CONTAINS 6 CHARACTERS
016900     DATA RECORD IS TRAN-SEQ-REC.
017000 01  TRAN-SEQ-REC            PIC 9(06).
017100*-----------------------------------------------------------------
017200 WORKING-STORAGE             SECTION.
017300*-----------------------------------------------------------------
017400 77  WS-RUN-ACTIVE-SW        PIC X(01) VALUE "Y".
017500 77  WS-PASS-COUNT           PIC S9(4) COMP VALUE ZERO.
017600 01  SWITCHES-AND-COUNTERS.
017700     05  MASTER-EOF-SW       PIC X(01) VALUE SPACE.
017800         88  MASTER-EOF                 VALUE "Y".
017900     05  REQUEST-EOF-SW      PIC X(01) VALUE SPACE.
018000         88  REQUEST-EOF                VALUE "Y".
018100     05  EMAIL-FOUND-SW      PIC X(01) VALUE SPACE.
018200         88  EMAIL-FOUND                VALUE "Y".
018300     05  ACCT-FOUND-SW       PIC X(01) VALUE SPACE.
018400         88  ACCT-FOUND                 VALUE "Y".
018500     05  FIELD-VALID-SW      PIC X(01) VALUE SPACE.
018600         88  FIELD-VALID                VALUE "Y".
018700*
018800 01  COUNTERS-COMP.
018900     05  MASTER-REC-COUNT    PIC S9(7)  COMP VALUE ZERO.
019000     05  CREATE-COUNT        PIC S9(7)  COMP VALUE ZERO.
019100     05  DELETE-COUNT        PIC S9(7)  COMP VALUE ZERO.
019200     05  INQUIRE-COUNT       PIC S9(7)  COMP VALUE ZERO.
019300     05  REJECT-COUNT        PIC S9(7)  COMP VALUE ZERO.
019400     05  WS-TX              PIC S9(4)  COMP VALUE ZERO.
019500     05  WS-MX              PIC S9(4)  COMP VALUE ZERO.
019600*
019700 01  NEXT-NUMBERS.
019800     05  NEXT-ACCT-NO        PIC 9(06) VALUE ZEROS.
019900     05  NEXT-TRAN-ID        PIC 9(06) VALUE ZEROS.
020000*
020100 01  WS-MASTER-TABLE.
020200     05  WS-MASTER-ENTRY     OCCURS 2000 TIMES
020300                             INDEXED BY WS-MX-IDX.
020400         10  WS-T-ACCT-NO    PIC 9(06).
020500         10  WS-T-NAME       PIC X(20).
020600         10  WS-T-EMAIL      PIC X(30).
020700         10  WS-T-PASSWORD   PIC X(12).
020800         10  WS-T-BALANCE    PIC S9(9)V99.
020900         10  WS-T-DELETED-SW PIC X(01).
021000             88  WS-T-DELETED        VALUE "Y".
021100*        carries ACCT-BRANCH-OLD through the table untouched -
021200*        see the note on that field in ACCTREC.CPY.
021300         10  WS-T-BRANCH-OLD PIC X(04).
021400*
021500 01  WS-MASTER-TABLE-ALT     REDEFINES WS-MASTER-TABLE.
021600     05  FILLER              PIC X(84) OCCURS 2000 TIMES.
021700*
021800 01  WS-EDIT-MESSAGES.
021900     05  WS-REASON           PIC X(30) VALUE SPACES.
022000*
022100 01  WS-TIMESTAMP-BUILD.
022200     05  WS-TS-DATE          PIC 9(08).
022300     05  WS-TS-TIME          PIC 9(08).
022400*
022500******************************************************************
022600 PROCEDURE                   DIVISION.
022700*-----------------------------------------------------------------
022800* Main procedure
022900*-----------------------------------------------------------------
023000 100-ACCT-MAINT.
023100     PERFORM 200-INITIATE-ACCT-MAINT.
023200     PERFORM 200-PROCEED-ACCT-MAINT
023300                             UNTIL REQUEST-EOF.
023400     PERFORM 200-TERMINATE-ACCT-MAINT.
023500*
023600     STOP RUN.
023700*
023800******************************************************************
023900* Open all files, load the old master into the in-memory table,
024000* pick up the next account and journal numbers, and read the
024100* very first maintenance request.
024200*-----------------------------------------------------------------
024300 200-INITIATE-ACCT-MAINT.
024400     PERFORM 300-OPEN-LOAD-FILES.
024500     PERFORM 300-LOAD-MASTER-TABLE.
024600     PERFORM 300-LOAD-NEXT-NUMBERS.
024700     PERFORM 300-OPEN-REQUEST-AND-JOURNAL.
024800     PERFORM 300-READ-MAINT-REQUEST-FILE.
024900*
025000*-----------------------------------------------------------------
025100* One maintenance request dispatched per balance-line pass
025200* through this paragraph - the name is historical, the logic
025300* is a table lookup now (see 1999-01-22 change log entry above).
025400*-----------------------------------------------------------------
025500 200-PROCEED-ACCT-MAINT.
025600     EVALUATE TRUE
025700         WHEN MQ-CREATE
025800             PERFORM 300-PROCESS-CREATE
025900         WHEN MQ-INQUIRE
026000             PERFORM 300-PROCESS-INQUIRE
026100         WHEN MQ-INQUIRE-ALL
026200             PERFORM 300-PROCESS-INQUIRE-ALL
026300         WHEN MQ-DELETE
026400             PERFORM 300-PROCESS-DELETE
026500         WHEN MQ-DELETE-ALL
026600             PERFORM 300-PROCESS-DELETE-ALL
026700         WHEN OTHER
026800             PERFORM 300-PROCESS-UNKNOWN-REQUEST
026900     END-EVALUATE.
027000     PERFORM 300-READ-MAINT-REQUEST-FILE.
027100*
027200*-----------------------------------------------------------------
027300* Write the surviving table entries out as the new master, store
027400* the next account number, and close everything down.
027500*-----------------------------------------------------------------
027600 200-TERMINATE-ACCT-MAINT.
027700     PERFORM 300-WRITE-NEW-MASTER.
027800     PERFORM 300-STORE-NEXT-NUMBERS.
027900     PERFORM 300-CLOSE-ALL-FILES.
028000     DISPLAY "ACCOUNT MAINTENANCE COMPLETED!!!".
028100     DISPLAY "RECORDS ON OLD MASTER  : " MASTER-REC-COUNT.
028200     DISPLAY "ACCOUNTS CREATED       : " CREATE-COUNT.
028300     DISPLAY "ACCOUNTS DELETED       : " DELETE-COUNT.
028400     DISPLAY "INQUIRIES ANSWERED     : " INQUIRE-COUNT.
028500     DISPLAY "REQUESTS REJECTED      : " REJECT-COUNT.
028600*
028700******************************************************************
028800 300-OPEN-LOAD-FILES.
028900     OPEN    INPUT   OLD-MASTER-FILE
029000             INPUT   ACCT-SEQ-FILE
029100             INPUT   TRAN-SEQ-FILE.
029200*
029300*-----------------------------------------------------------------
029400* Read the entire old master into WS-MASTER-TABLE so CREATE can
029500* check e-mail uniqueness and DELETE/INQUIRE can look a record up
029600* without a second pass of the file.
029700*-----------------------------------------------------------------
029800 300-LOAD-MASTER-TABLE.
029900     MOVE    SPACE               TO  MASTER-EOF-SW.
030000     PERFORM 400-READ-OLD-MASTER.
030100     PERFORM 400-ADD-TABLE-ENTRY
030200             UNTIL MASTER-EOF.
030300     CLOSE   OLD-MASTER-FILE.
030400*
030500*-----------------------------------------------------------------
030600* Pick up the next account number and next journal number left
030700* behind by the last run of this job and of TRAN-POST.
030800*-----------------------------------------------------------------
030900 300-LOAD-NEXT-NUMBERS.
031000     READ    ACCT-SEQ-FILE
031100             AT END      MOVE 1      TO  NEXT-ACCT-NO
031200             NOT AT END  MOVE ACCT-SEQ-REC   TO  NEXT-ACCT-NO.
031300     CLOSE   ACCT-SEQ-FILE.
031400     READ    TRAN-SEQ-FILE
031500             AT END      MOVE 1      TO  NEXT-TRAN-ID
031600             NOT AT END  MOVE TRAN-SEQ-REC   TO  NEXT-TRAN-ID.
031700     CLOSE   TRAN-SEQ-FILE.
031800*
031900 300-OPEN-REQUEST-AND-JOURNAL.
032000     OPEN    INPUT   MAINT-REQUEST-FILE
032100             EXTEND  TRAN-JOURNAL-FILE.
032200*
032300*-----------------------------------------------------------------
032400 300-READ-MAINT-REQUEST-FILE.
032500     READ    MAINT-REQUEST-FILE
032600             AT END      MOVE "Y"        TO  REQUEST-EOF-SW
032700             NOT AT END  CONTINUE.
032800*
032900*-----------------------------------------------------------------
033000* CREATE - validate the fields, reject on a duplicate e-mail,
033100* else assign the next account number and append the table.
033200*-----------------------------------------------------------------
033300 300-PROCESS-CREATE.
033400     PERFORM 400-VALIDATE-CREATE-FIELDS.
033500     IF      FIELD-VALID
033600         PERFORM 400-CHECK-EMAIL-UNIQUE
033700         IF      EMAIL-FOUND
033800                 MOVE    "email already registered" TO WS-REASON
033900                 PERFORM 400-JOURNAL-CREATE-REJECT
034000         ELSE
034100                 PERFORM 400-APPEND-NEW-ACCOUNT
034200                 PERFORM 400-JOURNAL-ACCOUNT-OPENED
034300         END-IF
034400     ELSE
034500         MOVE    "invalid field data"    TO  WS-REASON
034600         PERFORM 400-JOURNAL-CREATE-REJECT
034700     END-IF.
034800*
034900*-----------------------------------------------------------------
035000* INQUIRE - one account, by number.
035100*-----------------------------------------------------------------
035200 300-PROCESS-INQUIRE.
035300     PERFORM 400-SEARCH-TABLE-BY-ACCT.
035400     IF      ACCT-FOUND
035500         ADD     1               TO  INQUIRE-COUNT
035600         DISPLAY "ACCOUNT  : " WS-T-ACCT-NO (WS-MX-IDX)
035700         DISPLAY "NAME     : " WS-T-NAME    (WS-MX-IDX)
035800         DISPLAY "EMAIL    : " WS-T-EMAIL   (WS-MX-IDX)
035900         DISPLAY "BALANCE  : " WS-T-BALANCE (WS-MX-IDX)
036000     ELSE
036100         ADD     1               TO  REJECT-COUNT
036200         DISPLAY "ACCOUNT NOT FOUND: " MQ-ACCT
036300     END-IF.
036400*
036500*-----------------------------------------------------------------
036600* INQUIRE-ALL - every surviving account, ascending order (the
036700* table is always in ascending ACCT-NO order because entries are
036800* only ever appended with the next higher number).
036900*-----------------------------------------------------------------
037000 300-PROCESS-INQUIRE-ALL.
037100     IF      MASTER-REC-COUNT = ZERO
037200         DISPLAY "NO ACCOUNTS FOUND"
037300     ELSE
037400         PERFORM 400-DISPLAY-TABLE-ENTRY
037500                 VARYING WS-TX FROM 1 BY 1
037600                 UNTIL WS-TX > MASTER-REC-COUNT
037700     END-IF.
037800*
037900*-----------------------------------------------------------------
038000* DELETE - one account, by number.
038100*-----------------------------------------------------------------
038200 300-PROCESS-DELETE.
038300     PERFORM 400-SEARCH-TABLE-BY-ACCT.
038400     IF      ACCT-FOUND
038500         SET     WS-T-DELETED (WS-MX-IDX)   TO  TRUE
038600         ADD     1               TO  DELETE-COUNT
038700         PERFORM 400-JOURNAL-ACCOUNT-DELETED
038800     ELSE
038900         MOVE    "account not found"         TO  WS-REASON
039000         ADD     1               TO  REJECT-COUNT
039100         PERFORM 400-JOURNAL-DELETE-REJECT
039200     END-IF.
039300*
039400*-----------------------------------------------------------------
039500* DELETE-ALL - mark every table entry deleted, journal the count
039600* removed, and reset the account-number sequence to 1.
039700*-----------------------------------------------------------------
039800 300-PROCESS-DELETE-ALL.
039900     PERFORM 400-MARK-ENTRY-DELETED
040000             VARYING WS-TX FROM 1 BY 1
040100             UNTIL WS-TX > MASTER-REC-COUNT.
040200     ADD     MASTER-REC-COUNT    TO  DELETE-COUNT.
040300     PERFORM 400-JOURNAL-DELETE-ALL.
040400     MOVE    1                   TO  NEXT-ACCT-NO.
040500*
040600 300-PROCESS-UNKNOWN-REQUEST.
040700     ADD     1                   TO  REJECT-COUNT.
040800     DISPLAY "UNKNOWN MAINTENANCE REQUEST TYPE: " MQ-TYPE.
040900*
041000*-----------------------------------------------------------------
041100* Write every table entry not marked deleted to the new master,
041200* preserving ascending ACCT-NO order.
041300*-----------------------------------------------------------------
041400 300-WRITE-NEW-MASTER.
041500     OPEN    OUTPUT  NEW-MASTER-FILE.
041600     PERFORM 400-WRITE-TABLE-ENTRY
041700             VARYING WS-TX FROM 1 BY 1
041800             UNTIL WS-TX > MASTER-REC-COUNT.
041900     CLOSE   NEW-MASTER-FILE.
042000*
042100 300-STORE-NEXT-NUMBERS.
042200     OPEN    OUTPUT  ACCT-SEQ-FILE.
042300     MOVE    NEXT-ACCT-NO        TO  ACCT-SEQ-REC.
042400     WRITE   ACCT-SEQ-REC.
042500     CLOSE   ACCT-SEQ-FILE.
042600     OPEN    OUTPUT  TRAN-SEQ-FILE.
042700     MOVE    NEXT-TRAN-ID        TO  TRAN-SEQ-REC.
042800     WRITE   TRAN-SEQ-REC.
042900     CLOSE   TRAN-SEQ-FILE.
043000*
043100 300-CLOSE-ALL-FILES.
043200     CLOSE   MAINT-REQUEST-FILE
043300             TRAN-JOURNAL-FILE.
043400*
043500******************************************************************
043600 400-READ-OLD-MASTER.
043700     READ    OLD-MASTER-FILE
043800             AT END      MOVE "Y"        TO  MASTER-EOF-SW
043900             NOT AT END  CONTINUE.
044000*
044100*-----------------------------------------------------------------
044200 400-ADD-TABLE-ENTRY.
044300     ADD     1                   TO  MASTER-REC-COUNT.
044400     SET     WS-MX-IDX           TO  MASTER-REC-COUNT.
044500     MOVE    ACCT-NO-IN          TO  WS-T-ACCT-NO   (WS-MX-IDX).
044600     MOVE    ACCT-NAME-IN        TO  WS-T-NAME      (WS-MX-IDX).
044700     MOVE    ACCT-EMAIL-IN       TO  WS-T-EMAIL     (WS-MX-IDX).
044800     MOVE    ACCT-PASSWORD-IN    TO  WS-T-PASSWORD  (WS-MX-IDX).
044900     MOVE    ACCT-BALANCE-IN     TO  WS-T-BALANCE   (WS-MX-IDX).
045000     MOVE    ACCT-BRANCH-IN-OLD  TO  WS-T-BRANCH-OLD(WS-MX-IDX).
045100     MOVE    SPACE               TO  WS-T-DELETED-SW(WS-MX-IDX).
045200     PERFORM 400-READ-OLD-MASTER.
045300*
045400*-----------------------------------------------------------------
045500* Field validation unit - name, e-mail, password and initial
045600* balance, applied to a CREATE request.
045700*-----------------------------------------------------------------
045800 400-VALIDATE-CREATE-FIELDS.
045900     MOVE    "Y"                 TO  FIELD-VALID-SW.
046000     PERFORM 500-VALIDATE-NAME.
046100     ADD     1                   TO  WS-PASS-COUNT.
046200     PERFORM 500-VALIDATE-EMAIL THRU 500-VALIDATE-EMAIL-EXIT.
046300     PERFORM 500-VALIDATE-PASSWORD.
046400     PERFORM 500-VALIDATE-INITIAL-BALANCE.
046500*
046600 400-CHECK-EMAIL-UNIQUE.                                          BNK-083 
046700     MOVE    SPACE               TO  EMAIL-FOUND-SW.
046800     SET     WS-MX-IDX           TO  1.
046900     PERFORM 500-TEST-EMAIL-ENTRY
047000             VARYING WS-TX FROM 1 BY 1
047100             UNTIL WS-TX > MASTER-REC-COUNT
047200                OR EMAIL-FOUND.
047300*
047400 400-APPEND-NEW-ACCOUNT.
047500     ADD     1                   TO  MASTER-REC-COUNT.
047600     ADD     1                   TO  CREATE-COUNT.
047700     SET     WS-MX-IDX           TO  MASTER-REC-COUNT.
047800     MOVE    NEXT-ACCT-NO        TO  WS-T-ACCT-NO   (WS-MX-IDX)
047900                                     MQ-ACCT.
048000     MOVE    MQ-NAME             TO  WS-T-NAME      (WS-MX-IDX).
048100     MOVE    MQ-EMAIL            TO  WS-T-EMAIL     (WS-MX-IDX).
048200     MOVE    MQ-PASSWORD         TO  WS-T-PASSWORD  (WS-MX-IDX).
048300     MOVE    MQ-BALANCE          TO  WS-T-BALANCE   (WS-MX-IDX).
048400     MOVE    SPACES              TO  WS-T-BRANCH-OLD(WS-MX-IDX).
048500     MOVE    SPACE               TO  WS-T-DELETED-SW(WS-MX-IDX).
048600     ADD     1                   TO  NEXT-ACCT-NO.
048700*
048800 400-SEARCH-TABLE-BY-ACCT.
048900     MOVE    SPACE               TO  ACCT-FOUND-SW.
049000     SET     WS-MX-IDX           TO  1.
049100     PERFORM 500-TEST-ACCT-ENTRY
049200             VARYING WS-TX FROM 1 BY 1
049300             UNTIL WS-TX > MASTER-REC-COUNT
049400                OR ACCT-FOUND.
049500*
049600 400-MARK-ENTRY-DELETED.
049700     SET     WS-MX-IDX           TO  WS-TX.
049800     SET     WS-T-DELETED (WS-MX-IDX)       TO  TRUE.
049900*
050000 400-DISPLAY-TABLE-ENTRY.
050100     SET     WS-MX-IDX           TO  WS-TX.
050200     IF      NOT WS-T-DELETED (WS-MX-IDX)
050300         ADD     1               TO  INQUIRE-COUNT
050400         DISPLAY WS-T-ACCT-NO (WS-MX-IDX) " "
050500                 WS-T-NAME    (WS-MX-IDX) " "
050600                 WS-T-EMAIL   (WS-MX-IDX) " "
050700                 WS-T-BALANCE (WS-MX-IDX)
050800     END-IF.
050900*
051000 400-WRITE-TABLE-ENTRY.
051100     SET     WS-MX-IDX           TO  WS-TX.
051200     IF      NOT WS-T-DELETED (WS-MX-IDX)
051300         MOVE    WS-T-ACCT-NO   (WS-MX-IDX)  TO  ACCT-NO-OUT
051400         MOVE    WS-T-NAME      (WS-MX-IDX)  TO  ACCT-NAME-OUT
051500         MOVE    WS-T-EMAIL     (WS-MX-IDX)  TO  ACCT-EMAIL-OUT
051600         MOVE    WS-T-PASSWORD  (WS-MX-IDX)  TO
051700                 ACCT-PASSWORD-OUT
051800         MOVE    WS-T-BALANCE   (WS-MX-IDX)  TO
051900                 ACCT-BALANCE-OUT
052000         MOVE    WS-T-BRANCH-OLD(WS-MX-IDX)  TO
052100                 ACCT-BRANCH-OUT-OLD
052200         WRITE   NEW-ACCT-REC
052300     END-IF.
052400*
052500 400-JOURNAL-ACCOUNT-OPENED.
052600     MOVE    MQ-ACCT             TO  TRAN-SENDER.
052700     MOVE    ZERO                TO  TRAN-RECEIVER.
052800     MOVE    MQ-BALANCE          TO  TRAN-AMOUNT.
052900     MOVE    "ACCTOPEN"          TO  TRAN-TYPE.
053000     MOVE    "Account opened"    TO  TRAN-MESSAGE.
053100     PERFORM 500-WRITE-JOURNAL-RECORD.
053200*
053300 400-JOURNAL-CREATE-REJECT.
053400     MOVE    ZERO                TO  TRAN-SENDER.
053500     MOVE    ZERO                TO  TRAN-RECEIVER.
053600     MOVE    MQ-BALANCE          TO  TRAN-AMOUNT.
053700     MOVE    "ACCTOPEN"          TO  TRAN-TYPE.
053800     MOVE    WS-REASON           TO  TRAN-MESSAGE.
053900     ADD     1                   TO  REJECT-COUNT.
054000     PERFORM 500-WRITE-JOURNAL-RECORD.
054100*
054200 400-JOURNAL-ACCOUNT-DELETED.
054300     MOVE    MQ-ACCT             TO  TRAN-SENDER.
054400     MOVE    ZERO                TO  TRAN-RECEIVER.
054500     MOVE    ZERO                TO  TRAN-AMOUNT.
054600     MOVE    "ACCTDEL"           TO  TRAN-TYPE.
054700     MOVE    "Account deleted"   TO  TRAN-MESSAGE.
054800     PERFORM 500-WRITE-JOURNAL-RECORD.
054900*
055000 400-JOURNAL-DELETE-REJECT.
055100     MOVE    MQ-ACCT             TO  TRAN-SENDER.
055200     MOVE    ZERO                TO  TRAN-RECEIVER.
055300     MOVE    ZERO                TO  TRAN-AMOUNT.
055400     MOVE    "ACCTDEL"           TO  TRAN-TYPE.
055500     MOVE    WS-REASON           TO  TRAN-MESSAGE.
055600     PERFORM 500-WRITE-JOURNAL-RECORD.
055700*
055800 400-JOURNAL-DELETE-ALL.
055900     MOVE    ZERO                TO  TRAN-SENDER.
056000     MOVE    ZERO                TO  TRAN-RECEIVER.
056100     MOVE    MASTER-REC-COUNT    TO  TRAN-AMOUNT.
056200     MOVE    "ACCTDEL"           TO  TRAN-TYPE.
056300     MOVE    "All accounts deleted"      TO  TRAN-MESSAGE.
056400     PERFORM 500-WRITE-JOURNAL-RECORD.
056500*
056600******************************************************************
056700 500-VALIDATE-NAME.
056800     IF      MQ-NAME = SPACES
056900         MOVE    "N"             TO  FIELD-VALID-SW
057000     ELSE
057100         SET     WS-MX-IDX       TO  1
057200         PERFORM 600-TEST-NAME-CHAR
057300                 VARYING WS-TX FROM 1 BY 1
057400                 UNTIL WS-TX > 20
057500     END-IF.
057600*
057700 500-VALIDATE-EMAIL.
057800     IF      MQ-EMAIL = SPACES
057900         MOVE    "N"             TO  FIELD-VALID-SW
058000         GO TO   500-VALIDATE-EMAIL-EXIT
058100     END-IF.
058200     PERFORM 600-VALIDATE-EMAIL-SHAPE.
058300 500-VALIDATE-EMAIL-EXIT.
058400     EXIT.
058500*
058600 500-VALIDATE-PASSWORD.
058700     IF      MQ-PASSWORD = SPACES
058800         MOVE    "N"             TO  FIELD-VALID-SW
058900     END-IF.
059000*
059100 500-VALIDATE-INITIAL-BALANCE.
059200     IF      MQ-BALANCE NOT NUMERIC
059300        OR   MQ-BALANCE < 100.00
059400         MOVE    "N"             TO  FIELD-VALID-SW
059500     END-IF.
059600*
059700 500-TEST-EMAIL-ENTRY.
059800     SET     WS-MX-IDX           TO  WS-TX.
059900     IF      WS-T-EMAIL (WS-MX-IDX) = MQ-EMAIL
060000        AND  WS-T-EMAIL (WS-MX-IDX) NOT = SPACES
060100        AND  NOT WS-T-DELETED (WS-MX-IDX)
060200         MOVE    "Y"             TO  EMAIL-FOUND-SW
060300     END-IF.
060400*
060500 500-TEST-ACCT-ENTRY.
060600     SET     WS-MX-IDX           TO  WS-TX.
060700     IF      WS-T-ACCT-NO (WS-MX-IDX) = MQ-ACCT
060800        AND  NOT WS-T-DELETED (WS-MX-IDX)
060900         MOVE    "Y"             TO  ACCT-FOUND-SW
061000     END-IF.
061100*
061200 500-WRITE-JOURNAL-RECORD.
061300     MOVE    NEXT-TRAN-ID        TO  TRAN-ID.
061400     ACCEPT  WS-TS-DATE          FROM DATE YYYYMMDD.
061500     ACCEPT  WS-TS-TIME          FROM TIME.
061600     MOVE    WS-TS-DATE          TO  TRAN-TIMESTAMP (1:8).
061700     MOVE    WS-TS-TIME (1:6)    TO  TRAN-TIMESTAMP (9:6).
061800     WRITE   TRAN-REC.
061900     ADD     1                   TO  NEXT-TRAN-ID.
062000*
062100******************************************************************
062200* Name may only contain letters and spaces - tested one column
062300* at a time against the MQ-NAME-CHARS table (no intrinsic
062400* functions on this compiler).
062500*-----------------------------------------------------------------
062600 600-TEST-NAME-CHAR.
062700     SET     WS-MX-IDX           TO  WS-TX.
062800     IF      MQ-NAME-CHARS (WS-MX-IDX) NOT ALPHABETIC
062900        AND  MQ-NAME-CHARS (WS-MX-IDX) NOT = SPACE
063000         MOVE    "N"             TO  FIELD-VALID-SW
063100     END-IF.
063200*
063300*-----------------------------------------------------------------
063400* E-mail shape - local part "@" domain.  Local part may contain
063500* letters, digits, +, underscore, period or hyphen; domain may
063600* contain letters, digits, period or hyphen.
063700*-----------------------------------------------------------------
063800 600-VALIDATE-EMAIL-SHAPE.
063900     MOVE    ZERO                TO  WS-TX.
064000     PERFORM 700-FIND-AT-SIGN
064100             VARYING WS-MX FROM 1 BY 1
064200             UNTIL WS-MX > 30.
064300     IF      WS-TX = ZERO
064400        OR   WS-TX = 1
064500         MOVE    "N"             TO  FIELD-VALID-SW
064600     ELSE
064700         PERFORM 700-CHECK-LOCAL-PART
064800                 VARYING WS-MX FROM 1 BY 1
064900                 UNTIL WS-MX >= WS-TX
065000         PERFORM 700-CHECK-DOMAIN-PART
065100                 VARYING WS-MX FROM WS-TX BY 1
065200                 UNTIL WS-MX > 30
065300     END-IF.
065400*
065500 700-FIND-AT-SIGN.
065600     IF      WS-TX = ZERO
065700        AND  MQ-EMAIL-CHARS (WS-MX) = "@"
065800         MOVE    WS-MX           TO  WS-TX
065900     END-IF.
066000*
066100 700-CHECK-LOCAL-PART.
066200     IF      NOT (MQ-EMAIL-CHARS (WS-MX) ALPHABETIC
066300              OR  MQ-EMAIL-CHARS (WS-MX) NUMERIC
066400              OR  MQ-EMAIL-CHARS (WS-MX) = "+"
066500              OR  MQ-EMAIL-CHARS (WS-MX) = "_"
066600              OR  MQ-EMAIL-CHARS (WS-MX) = "."
066700              OR  MQ-EMAIL-CHARS (WS-MX) = "-")
066800         MOVE    "N"             TO  FIELD-VALID-SW
066900     END-IF.
067000*
067100 700-CHECK-DOMAIN-PART.
067200     IF      MQ-EMAIL-CHARS (WS-MX) NOT = SPACE
067300        AND  NOT (MQ-EMAIL-CHARS (WS-MX) ALPHABETIC
067400              OR  MQ-EMAIL-CHARS (WS-MX) NUMERIC
067500              OR  MQ-EMAIL-CHARS (WS-MX) = "."
067600              OR  MQ-EMAIL-CHARS (WS-MX) = "-"
067700              OR  MQ-EMAIL-CHARS (WS-MX) = "@")
067800         MOVE    "N"             TO  FIELD-VALID-SW
067900     END-IF.
