000100******************************************************************
000200* This program is the sub program to apply one debit or credit
000300* to an account balance and enforce the minimum-balance rule.
000400* Called by TRAN-POST for every deposit, withdrawal and transfer
000500* leg it posts; it does not touch the account master or the
000600* journal itself - it only does the arithmetic and hands back a
000700* status code for the caller to journal.
000800*
000900* Change log
001000* 1984-06-19  jcl  req# INV-005  first cut - COMPUTE-VALUE, the
001100*                  extended-cost routine shared by the inventory
001200*                  valuation runs.
001300* 1990-02-27  rde  req# INV-022  added the low-quantity hold
001400*                  check that 1998 below turned into the minimum-
001500*                  balance check.
001600* 1998-11-10  jcl  req# BNK-016  carved the low-quantity hold
001700*                  check out into a minimum-balance check for the
001800*                  online teller screen, so the batch poster
001900*                  could share it.
002000* 1999-01-14  jcl  req# BNK-019  added LS-STATUS-CODE 1 (amount
002100*                  not positive); previously a zero amount fell
002200*                  through to a bogus "successful" deposit.
002300* 1999-11-30  rmh  req# BNK-040  Y2K - TRAN-TIMESTAMP moved to a
002400*                  4-digit year upstream; no change needed here,
002500*                  noted for the file record.
002600* 2004-08-02  rmh  req# BNK-070  renamed from COMPUTE-VALUE to
002700*                  POST-CALC when the old inventory valuation
002800*                  routine was repurposed for the bank ledger.
002900* 2008-11-03  dpw  req# BNK-094  LINKAGE SECTION had picked up an
003000*                  LK- prefix somewhere along the way that this
003100*                  shop never used - COMPUTE-VALUE's own LINK-
003200*                  PARAMETERS used LS-, same as INVENT-REPORT's
003300*                  caller side.  Renamed LK-POST-PARMS back to
003400*                  LINK-PARAMETERS / LS-OPERATION / LS-OLD-BALANCE
003500*                  / LS-AMOUNT / LS-NEW-BALANCE / LS-STATUS-CODE
003600*                  to match, and dropped the WS- prefix off the
003700*                  working-storage items below while at it.
003800******************************************************************
003900 IDENTIFICATION              DIVISION.
004000*-----------------------------------------------------------------
004100 PROGRAM-ID.                 POST-CALC.                           BNK-070
004200 AUTHOR.                     R HARTLEY.
004300 INSTALLATION.               DATA PROCESSING.
004400 DATE-WRITTEN.               JUNE 19, 1984.
004500 DATE-COMPILED.
004600 SECURITY.                   UNCLASSIFIED.
004700*
004800******************************************************************
004900 ENVIRONMENT                 DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION               SECTION.
005200 SOURCE-COMPUTER.            WHATEVER-PC.
005300 OBJECT-COMPUTER.            WHATEVER-PC.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700******************************************************************
005800 DATA                        DIVISION.
005900*-----------------------------------------------------------------
006000 WORKING-STORAGE             SECTION.
006100*-----------------------------------------------------------------
006200 01  MINIMUM-BALANCE         PIC S9(9)V99 VALUE 100.00.
006300*
006400 01  MINIMUM-BALANCE-ALT     REDEFINES MINIMUM-BALANCE.
006500     05  MINIMUM-BALANCE-X       PIC X(11).
006600*
006700 01  WORK-BALANCE            PIC S9(9)V99 VALUE ZEROS.
006800*
006900 01  WORK-BALANCE-ALT        REDEFINES WORK-BALANCE.
007000     05  WORK-BALANCE-X      PIC X(11).
007100*
007200*
007300 77  CALL-COUNT              PIC S9(7)   COMP VALUE ZERO.
007400 77  SPARE-FLAG              PIC X(01)   VALUE SPACE.
007500*
007600 LINKAGE                     SECTION.
007700*-----------------------------------------------------------------
007800 01  LINK-PARAMETERS.
007900     05  LS-OPERATION        PIC X(01).
008000         88  LS-DEBIT                   VALUE "W".
008100         88  LS-CREDIT                   VALUE "D".
008200     05  LS-OLD-BALANCE      PIC S9(9)V99.
008300     05  LS-AMOUNT           PIC S9(9)V99.
008400     05  LS-NEW-BALANCE      PIC S9(9)V99.
008500     05  LS-STATUS-CODE      PIC 9(01).
008600         88  LS-STATUS-OK                VALUE 0.
008700         88  LS-STATUS-BAD-AMOUNT        VALUE 1.
008800         88  LS-STATUS-BELOW-MINIMUM     VALUE 2.
008900*
009000 01  LS-WORK-REDEFINE        REDEFINES LINK-PARAMETERS.
009100     05  FILLER              PIC X(01).
009200     05  FILLER              PIC X(22).
009300*
009400******************************************************************
009500 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
009600*-----------------------------------------------------------------
009700* Main procedure
009800*-----------------------------------------------------------------
009900 100-POST-CALC.
010000     ADD     1                   TO  CALL-COUNT.
010100     MOVE    0                   TO  LS-STATUS-CODE.
010200     PERFORM 200-VALIDATE-AMOUNT.
010300     IF      NOT LS-STATUS-OK
010400         GO TO   100-POST-CALC-EXIT
010500     END-IF.
010600     PERFORM 200-APPLY-POSTING.
010700 100-POST-CALC-EXIT.
010800     EXIT    PROGRAM.
010900*
011000*-----------------------------------------------------------------
011100* Amount must be numeric and strictly positive - a zero or
011200* negative amount never reaches the ledger.
011300*-----------------------------------------------------------------
011400 200-VALIDATE-AMOUNT.
011500     IF      LS-AMOUNT NOT > ZERO
011600         MOVE    1               TO  LS-STATUS-CODE
011700     END-IF.
011800*
011900*-----------------------------------------------------------------
012000* Debit (withdrawal leg of a withdraw or a transfer) is blocked
012100* when it would drive the balance under the 100.00 minimum.
012200* Credit (deposit leg of a deposit or a transfer) always posts.
012300*-----------------------------------------------------------------
012400 200-APPLY-POSTING.
012500     MOVE    LS-OLD-BALANCE      TO  WORK-BALANCE.
012600     IF      LS-DEBIT
012700         COMPUTE WORK-BALANCE = LS-OLD-BALANCE - LS-AMOUNT
012800         IF      WORK-BALANCE < MINIMUM-BALANCE
012900                 MOVE    2           TO  LS-STATUS-CODE
013000         ELSE
013100                 MOVE    WORK-BALANCE       TO  LS-NEW-BALANCE
013200         END-IF
013300     ELSE
013400         COMPUTE WORK-BALANCE = LS-OLD-BALANCE + LS-AMOUNT
013500         MOVE    WORK-BALANCE     TO  LS-NEW-BALANCE
013600     END-IF.
