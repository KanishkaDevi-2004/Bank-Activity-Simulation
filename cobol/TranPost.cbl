000100******************************************************************
000200* This program is to post deposit, withdrawal and transfer
000300*    requests against the Account Master File.
000400*
000500* Used File
000600*    - Account Master File (Indexed): ACCTMSTR
000700*    - Posting Request File: POSTREQ.TXT
000800*    - Transaction Journal File (append): TRANJRNL.TXT
000900*    - Alert File (append): ALERTS.TXT
001000*    - Journal Sequence Control File: TRANSEQ.DAT
001100*
001200* Change log
001300* 1985-08-22  jcl  req# TLR-002  first cut - teller SCREEN SECTION
001400*                  update job against the indexed account file.
001500* 1989-05-16  jcl  req# TLR-009  added the overdraft decline that
001600*                  later became the minimum-balance rule below.
001700* 1994-10-03  rde  req# TLR-018  split withdraw and transfer into
001800*                  separate screens; deposit screen unchanged.
001900* 1998-12-01  jcl  req# BNK-017  re-wired the teller screen job to
002000*                  read its input from a batch request file
002100*                  instead of the terminal.  The keyed I-O against
002200*                  the indexed master is unchanged.
002300* 1999-02-09  jcl  req# BNK-022  added the insufficient-balance
002400*                  and near-minimum alert writes.
002500* 1999-11-29  rmh  req# BNK-041  Y2K - TRAN-TIMESTAMP carries a
002600*                  4-digit year; verified clean.
002700* 2000-04-18  dpw  req# BNK-047  moved the balance arithmetic and
002800*                  the minimum-balance test into POST-CALC so
002900*                  ACCT-MAINT could use the same rule someday.
003000* 2008-02-27  dpw  req# BNK-088  widened the request, master,
003100*                  journal and alert records, see the copybooks.
003200* 2008-06-14  dpw  req# BNK-091  TRAN-TIMESTAMP was only ever
003300*                  getting a 6-digit DATE (no century, no time)
003400*                  out of the bare ACCEPT - the field has held a
003500*                  14-digit stamp since BNK-029 but nothing had
003600*                  been filling it right.  Rebuilt it from
003700*                  ACCEPT ... FROM DATE YYYYMMDD plus
003800*                  ACCEPT ... FROM TIME.
003900* 2008-11-03  dpw  req# BNK-094  the block passed to POST-CALC on
004000*                  the CALL had picked up an LK- prefix this shop
004100*                  has never used - renamed it to LINK-PARAMETERS
004200*                  / LS-OPERATION / LS-OLD-BALANCE / LS-AMOUNT /
004300*                  LS-NEW-BALANCE / LS-STATUS-CODE to match
004400*                  POST-CALC's own LINKAGE SECTION (see that
004500*                  program's change log).
004600******************************************************************
004700 IDENTIFICATION              DIVISION.
004800*-----------------------------------------------------------------
004900 PROGRAM-ID.                 TRAN-POST.
005000 AUTHOR.                     J COLLINS.
005100 INSTALLATION.               DATA PROCESSING.
005200 DATE-WRITTEN.               AUGUST 22, 1985.
005300 DATE-COMPILED.
005400 SECURITY.                   UNCLASSIFIED.
005500*
005600******************************************************************
005700 ENVIRONMENT                 DIVISION.
005800*-----------------------------------------------------------------
005900 CONFIGURATION               SECTION.
006000 SOURCE-COMPUTER.            WHATEVER-PC.
006100 OBJECT-COMPUTER.            WHATEVER-PC.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*-----------------------------------------------------------------
006500 INPUT-OUTPUT                SECTION.
006600 FILE-CONTROL.
006700     SELECT  REQUEST-FILE-IN
006800             ASSIGN TO "POSTREQ.TXT"
006900             ORGANIZATION IS LINE SEQUENTIAL.
007000*
007100     SELECT  ACCOUNT-MASTER
007200             ASSIGN TO "ACCTMSTR"
007300             ORGANIZATION IS INDEXED
007400             ACCESS MODE IS RANDOM
007500             RECORD KEY IS ACCT-NO
007600             FILE STATUS IS MASTER-FILE-STAT.
007700*
007800     SELECT  TRAN-JOURNAL-FILE
007900             ASSIGN TO "TRANJRNL.TXT"
008000             ORGANIZATION IS LINE SEQUENTIAL.
008100*
008200     SELECT  ALERT-FILE-OUT
008300             ASSIGN TO "ALERTS.TXT"
008400             ORGANIZATION IS LINE SEQUENTIAL.
008500*
008600     SELECT  TRAN-SEQ-FILE
008700             ASSIGN TO "TRANSEQ.DAT"
008800             ORGANIZATION IS LINE SEQUENTIAL.
008900*
009000******************************************************************
009100 DATA                        DIVISION.
009200*-----------------------------------------------------------------
009300 FILE                        SECTION.
009400 FD  REQUEST-FILE-IN
009500     RECORD CONTAINS 38 CHARACTERS
009600     DATA RECORD IS RQ-REQUEST-REC.
009700 COPY "REQREC.CPY".
009800*
009900 FD  ACCOUNT-MASTER
010000     RECORD CONTAINS 89 CHARACTERS
010100     DATA RECORD IS ACCT-REC.
010200 COPY "ACCTREC.CPY".
010300*
010400 FD  TRAN-JOURNAL-FILE
010500     RECORD CONTAINS 91 CHARACTERS
010600     DATA RECORD IS TRAN-REC.
010700 COPY "TRANREC.CPY".
010800*
010900 FD  ALERT-FILE-OUT
011000     RECORD CONTAINS 96 CHARACTERS
011100     DATA RECORD IS AL-ALERT-REC.
011200 COPY "ALERTREC.CPY".
011300*
011400 FD  TRAN-SEQ-FILE
011500     RECORD CONTAINS 6 CHARACTERS
011600     DATA RECORD IS TRAN-SEQ-REC.
011700 01  TRAN-SEQ-REC             PIC 9(06).
011800*-----------------------------------------------------------------
011900 WORKING-STORAGE             SECTION.
012000*-----------------------------------------------------------------
012100 77  WS-RUN-ACTIVE-SW        PIC X(01) VALUE "Y".
012200 77  WS-CALL-COUNT           PIC S9(7) COMP VALUE ZERO.
012300 01  SWITCHES-AND-CONSTANTS.
012400     05  REQUEST-EOF-SW      PIC X(01) VALUE SPACE.
012500         88  REQUEST-EOF                VALUE "Y".
012600     05  SENDER-FOUND-SW     PIC X(01) VALUE SPACE.
012700         88  SENDER-FOUND                VALUE "Y".
012800     05  RECEIVER-FOUND-SW   PIC X(01) VALUE SPACE.
012900         88  RECEIVER-FOUND               VALUE "Y".
013000     05  POSTING-DECLINED-SW PIC X(01) VALUE SPACE.
013100         88  POSTING-DECLINED             VALUE "Y".
013200*
013300 01  RUN-TOTALS-COMP.
013400     05  PROCESSED-COUNT     PIC S9(7)  COMP VALUE ZERO.
013500     05  DECLINED-COUNT      PIC S9(7)  COMP VALUE ZERO.
013600*
013700 01  RUN-TOTALS-MONEY.
013800     05  TOTAL-DEPOSITED     PIC S9(9)V99 VALUE ZERO.
013900     05  TOTAL-WITHDRAWN     PIC S9(9)V99 VALUE ZERO.
014000     05  TOTAL-TRANSFERRED   PIC S9(9)V99 VALUE ZERO.
014100*
014200 01  RUN-TOTALS-MONEY-ALT    REDEFINES RUN-TOTALS-MONEY.
014300     05  FILLER              PIC X(11).
014400     05  FILLER              PIC X(11).
014500     05  TOTAL-TRANSFERRED-X PIC X(11).
014600*
014700 01  NEXT-TRAN-ID             PIC 9(06) VALUE ZEROS.
014800*
014900 01  WS-SENDER-SAVE.
015000     05  WS-SENDER-BALANCE   PIC S9(9)V99.
015100     05  WS-SENDER-EMAIL     PIC X(30).
015200     05  WS-SENDER-NAME      PIC X(20).
015300*
015400 01  WS-RECEIVER-SAVE.
015500     05  WS-RECEIVER-BALANCE PIC S9(9)V99.
015600*
015700 01  WS-RECEIVER-SAVE-ALT    REDEFINES WS-RECEIVER-SAVE.
015800     05  WS-RECEIVER-BALANCE-X   PIC X(11).
015900*
016000 01  WS-SENDER-SAVE-ALT      REDEFINES WS-SENDER-SAVE.
016100     05  WS-SENDER-BALANCE-X PIC X(11).
016200     05  FILLER              PIC X(50).
016300*
016400 01  WS-POST-REASON          PIC X(30) VALUE SPACES.
016500*
016600 01  WS-TIMESTAMP-BUILD.
016700     05  WS-TS-DATE          PIC 9(08).
016800     05  WS-TS-TIME          PIC 9(08).
016900*
017000 LINKAGE                     SECTION.
017100 01  LINK-PARAMETERS.
017200     05  LS-OPERATION        PIC X(01).
017300     05  LS-OLD-BALANCE      PIC S9(9)V99.
017400     05  LS-AMOUNT           PIC S9(9)V99.
017500     05  LS-NEW-BALANCE      PIC S9(9)V99.
017600     05  LS-STATUS-CODE      PIC 9(01).
017700*
017800******************************************************************
017900 PROCEDURE                   DIVISION.
018000*-----------------------------------------------------------------
018100* Main procedure
018200*-----------------------------------------------------------------
018300 100-TRAN-POST.
018400     PERFORM 200-INITIATE-TRAN-POST.
018500     PERFORM 200-PROCEED-TRAN-POST
018600                             UNTIL REQUEST-EOF.
018700     PERFORM 200-TERMINATE-TRAN-POST.
018800*
018900     STOP RUN.
019000*
019100******************************************************************
019200* Open the request, master, journal, alert and sequence files
019300* and read the very first posting request.
019400*-----------------------------------------------------------------
019500 200-INITIATE-TRAN-POST.
019600     PERFORM 300-OPEN-POST-FILES.
019700     PERFORM 300-LOAD-NEXT-TRAN-ID.
019800     PERFORM 300-READ-REQUEST-FILE-IN.
019900*
020000*-----------------------------------------------------------------
020100* One posting request per pass - deposit, withdraw or transfer.
020200*-----------------------------------------------------------------
020300 200-PROCEED-TRAN-POST.
020400     ADD     1                   TO  PROCESSED-COUNT.
020500     MOVE    SPACE               TO  POSTING-DECLINED-SW.
020600     EVALUATE TRUE
020700         WHEN RQ-TYPE = "DEPOSIT"
020800             PERFORM 300-POST-DEPOSIT
020900         WHEN RQ-TYPE = "WITHDRAW"
021000             PERFORM 300-POST-WITHDRAW
021100         WHEN RQ-TYPE = "TRANSFER"
021200             PERFORM 300-POST-TRANSFER
021300         WHEN OTHER
021400             PERFORM 300-POST-UNKNOWN
021500     END-EVALUATE.
021600     IF      POSTING-DECLINED
021700         ADD     1               TO  DECLINED-COUNT
021800     END-IF.
021900     PERFORM 300-READ-REQUEST-FILE-IN.
022000*
022100*-----------------------------------------------------------------
022200* Store the next journal number for the next run and close down.
022300*-----------------------------------------------------------------
022400 200-TERMINATE-TRAN-POST.
022500     PERFORM 300-STORE-NEXT-TRAN-ID.
022600     PERFORM 300-CLOSE-POST-FILES.
022700     DISPLAY "TRANSACTION POSTING COMPLETED!!!".
022800     DISPLAY "REQUESTS PROCESSED : " PROCESSED-COUNT.
022900     DISPLAY "REQUESTS DECLINED  : " DECLINED-COUNT.
023000     DISPLAY "TOTAL DEPOSITED    : " TOTAL-DEPOSITED.
023100     DISPLAY "TOTAL WITHDRAWN    : " TOTAL-WITHDRAWN.
023200     DISPLAY "TOTAL TRANSFERRED  : " TOTAL-TRANSFERRED.
023300*
023400******************************************************************
023500 300-OPEN-POST-FILES.
023600     OPEN    INPUT   REQUEST-FILE-IN
023700             I-O     ACCOUNT-MASTER
023800             EXTEND  TRAN-JOURNAL-FILE
023900             EXTEND  ALERT-FILE-OUT.
024000*
024100 300-LOAD-NEXT-TRAN-ID.
024200     OPEN    INPUT   TRAN-SEQ-FILE.
024300     READ    TRAN-SEQ-FILE
024400             AT END      MOVE 1      TO  NEXT-TRAN-ID
024500             NOT AT END  MOVE TRAN-SEQ-REC  TO  NEXT-TRAN-ID.
024600     CLOSE   TRAN-SEQ-FILE.
024700*
024800*-----------------------------------------------------------------
024900 300-READ-REQUEST-FILE-IN.
025000     READ    REQUEST-FILE-IN
025100             AT END      MOVE "Y"    TO  REQUEST-EOF-SW
025200             NOT AT END  CONTINUE.
025300*
025400*-----------------------------------------------------------------
025500* DEPOSIT - account must exist, amount must validate.
025600*-----------------------------------------------------------------
025700 300-POST-DEPOSIT.
025800     MOVE    RQ-ACCT             TO  ACCT-NO.
025900     READ    ACCOUNT-MASTER
026000             INVALID KEY     MOVE "N"    TO  SENDER-FOUND-SW
026100             NOT INVALID KEY MOVE "Y"    TO  SENDER-FOUND-SW.
026200     IF      NOT SENDER-FOUND
026300         PERFORM 400-DECLINE-ACCOUNT-NOT-FOUND
026400     ELSE
026500         MOVE    "D"             TO  LS-OPERATION
026600         MOVE    ACCT-BALANCE    TO  LS-OLD-BALANCE
026700         MOVE    RQ-AMOUNT       TO  LS-AMOUNT
026800         CALL    "POST-CALC"     USING LINK-PARAMETERS
026900         IF      LS-STATUS-CODE = 1
027000             PERFORM 400-DECLINE-INVALID-AMOUNT
027100         ELSE
027200             MOVE    LS-NEW-BALANCE  TO  ACCT-BALANCE
027300             REWRITE ACCT-REC
027400             ADD     RQ-AMOUNT   TO  TOTAL-DEPOSITED
027500             PERFORM 400-JOURNAL-DEPOSIT-OK
027600         END-IF
027700     END-IF.
027800*
027900*-----------------------------------------------------------------
028000* WITHDRAW - account must exist, new balance must not fall below
028100* the 100.00 minimum; a successful withdrawal that leaves less
028200* than 200.00 in the account raises a NEAR MINIMUM alert.
028300*-----------------------------------------------------------------
028400 300-POST-WITHDRAW.
028500     MOVE    RQ-ACCT             TO  ACCT-NO.
028600     READ    ACCOUNT-MASTER
028700             INVALID KEY     MOVE "N"    TO  SENDER-FOUND-SW
028800             NOT INVALID KEY MOVE "Y"    TO  SENDER-FOUND-SW.
028900     IF      NOT SENDER-FOUND
029000         PERFORM 400-DECLINE-ACCOUNT-NOT-FOUND
029100     ELSE
029200         MOVE    "W"             TO  LS-OPERATION
029300         MOVE    ACCT-BALANCE    TO  LS-OLD-BALANCE
029400         MOVE    RQ-AMOUNT       TO  LS-AMOUNT
029500         CALL    "POST-CALC"     USING LINK-PARAMETERS
029600         EVALUATE LS-STATUS-CODE
029700             WHEN 1
029800                 PERFORM 400-DECLINE-INVALID-AMOUNT
029900             WHEN 2
030000                 PERFORM 400-DECLINE-INSUFFICIENT-BALANCE
030100             WHEN OTHER
030200                 MOVE    LS-NEW-BALANCE  TO  ACCT-BALANCE
030300                 REWRITE ACCT-REC
030400                 ADD     RQ-AMOUNT       TO  TOTAL-WITHDRAWN
030500                 PERFORM 400-JOURNAL-WITHDRAW-OK
030600                 PERFORM 400-CHECK-NEAR-MINIMUM
030700         END-EVALUATE
030800     END-IF.
030900*
031000*-----------------------------------------------------------------
031100* TRANSFER - sender and receiver must differ and both exist; the
031200* sender's minimum-balance rule applies; a debit that can't find
031300* the receiver is reversed with no net change.
031400*-----------------------------------------------------------------
031500 300-POST-TRANSFER.
031600     IF      RQ-ACCT = RQ-TO-ACCT
031700         PERFORM 400-DECLINE-SAME-ACCOUNT
031800     ELSE
031900         MOVE    RQ-ACCT         TO  ACCT-NO
032000         READ    ACCOUNT-MASTER
032100                 INVALID KEY     MOVE "N"    TO  SENDER-FOUND-SW
032200                 NOT INVALID KEY MOVE "Y"    TO  SENDER-FOUND-SW
032300         IF      NOT SENDER-FOUND
032400             PERFORM 400-DECLINE-SENDER-NOT-FOUND
032500         ELSE
032600             PERFORM 400-DEBIT-SENDER THRU 400-DEBIT-SENDER-EXIT
032700         END-IF
032800     END-IF.
032900*
033000 300-POST-UNKNOWN.
033100     MOVE    "Y"                 TO  POSTING-DECLINED-SW.
033200     DISPLAY "UNKNOWN POSTING REQUEST TYPE: " RQ-TYPE.
033300*
033400 300-STORE-NEXT-TRAN-ID.
033500     OPEN    OUTPUT  TRAN-SEQ-FILE.
033600     MOVE    NEXT-TRAN-ID        TO  TRAN-SEQ-REC.
033700     WRITE   TRAN-SEQ-REC.
033800     CLOSE   TRAN-SEQ-FILE.
033900*
034000 300-CLOSE-POST-FILES.
034100     CLOSE   REQUEST-FILE-IN
034200             ACCOUNT-MASTER
034300             TRAN-JOURNAL-FILE
034400             ALERT-FILE-OUT.
034500*
034600******************************************************************
034700 400-DECLINE-ACCOUNT-NOT-FOUND.
034800     MOVE    "Y"                 TO  POSTING-DECLINED-SW.
034900     MOVE    "Account not found" TO  WS-POST-REASON.
035000     PERFORM 500-JOURNAL-DECLINE.
035100*
035200 400-DECLINE-INVALID-AMOUNT.
035300     MOVE    "Y"                 TO  POSTING-DECLINED-SW.
035400     MOVE    "Invalid amount"    TO  WS-POST-REASON.
035500     PERFORM 500-JOURNAL-DECLINE.
035600*
035700*-----------------------------------------------------------------
035800* Insufficient balance also raises an alert to the account's
035900* e-mail, same as the interactive teller screen used to.
036000*-----------------------------------------------------------------
036100 400-DECLINE-INSUFFICIENT-BALANCE.                                BNK-022 
036200     MOVE    "Y"                 TO  POSTING-DECLINED-SW.
036300     MOVE    "Insufficient balance"  TO  WS-POST-REASON.
036400     PERFORM 500-JOURNAL-DECLINE.
036500     IF      ACCT-EMAIL NOT = SPACES
036600         PERFORM 500-WRITE-INSUFFICIENT-ALERT
036700     END-IF.
036800*
036900 400-DECLINE-SAME-ACCOUNT.
037000     MOVE    "Y"                 TO  POSTING-DECLINED-SW.
037100*
037200 400-DECLINE-SENDER-NOT-FOUND.
037300     MOVE    "Y"                 TO  POSTING-DECLINED-SW.
037400     MOVE    "Sender account not found"  TO  WS-POST-REASON.
037500     PERFORM 500-JOURNAL-DECLINE.
037600*
037700 400-DECLINE-RECEIVER-NOT-FOUND.
037800     MOVE    "Y"                 TO  POSTING-DECLINED-SW.
037900     MOVE    "Receiver account not found"    TO  WS-POST-REASON.
038000     PERFORM 500-JOURNAL-DECLINE.
038100*
038200*-----------------------------------------------------------------
038300* Debit the sender via POST-CALC; on success save the balance
038400* and go credit the receiver, else decline.
038500*-----------------------------------------------------------------
038600 400-DEBIT-SENDER.
038700     MOVE    "W"                 TO  LS-OPERATION.
038800     MOVE    ACCT-BALANCE        TO  LS-OLD-BALANCE.
038900     MOVE    RQ-AMOUNT           TO  LS-AMOUNT.
039000     ADD     1                   TO  WS-CALL-COUNT.
039100     CALL    "POST-CALC"         USING LINK-PARAMETERS.
039200     EVALUATE LS-STATUS-CODE
039300         WHEN 1
039400             PERFORM 400-DECLINE-INVALID-AMOUNT
039500             GO TO   400-DEBIT-SENDER-EXIT
039600         WHEN 2
039700             PERFORM 400-DECLINE-INSUFFICIENT-BALANCE
039800             GO TO   400-DEBIT-SENDER-EXIT
039900         WHEN OTHER
040000             MOVE    ACCT-BALANCE    TO  WS-SENDER-BALANCE
040100             MOVE    ACCT-EMAIL      TO  WS-SENDER-EMAIL
040200             MOVE    ACCT-NAME       TO  WS-SENDER-NAME
040300             MOVE    LS-NEW-BALANCE  TO  ACCT-BALANCE
040400             REWRITE ACCT-REC
040500     END-EVALUATE.
040600*
040700*-----------------------------------------------------------------
040800* Credit the receiver; if the receiver doesn't exist, reverse
040900* the sender's debit (no net change) and decline.  Falls through
041000* from 400-DEBIT-SENDER above on a clean debit - see the THRU on
041100* the PERFORM in 300-POST-TRANSFER.
041200*-----------------------------------------------------------------
041300 400-CREDIT-RECEIVER.
041400     MOVE    RQ-TO-ACCT          TO  ACCT-NO.
041500     READ    ACCOUNT-MASTER
041600             INVALID KEY     MOVE "N"    TO  RECEIVER-FOUND-SW
041700             NOT INVALID KEY MOVE "Y"    TO  RECEIVER-FOUND-SW.
041800     IF      NOT RECEIVER-FOUND
041900         PERFORM 500-REVERSE-SENDER-DEBIT
042000         PERFORM 400-DECLINE-RECEIVER-NOT-FOUND
042100     ELSE
042200         MOVE    "D"             TO  LS-OPERATION
042300         MOVE    ACCT-BALANCE    TO  LS-OLD-BALANCE
042400         MOVE    RQ-AMOUNT       TO  LS-AMOUNT
042500         CALL    "POST-CALC"     USING LINK-PARAMETERS
042600         MOVE    LS-NEW-BALANCE  TO  ACCT-BALANCE
042700         REWRITE ACCT-REC
042800         ADD     RQ-AMOUNT       TO  TOTAL-TRANSFERRED
042900         PERFORM 400-JOURNAL-TRANSFER-OK
043000     END-IF.
043100 400-DEBIT-SENDER-EXIT.
043200     EXIT.
043300*
043400*-----------------------------------------------------------------
043500* A successful withdrawal that leaves the balance under 200.00
043600* gets a NEAR MINIMUM alert, in addition to the journal entry.
043700*-----------------------------------------------------------------
043800 400-CHECK-NEAR-MINIMUM.
043900     IF      ACCT-BALANCE < 200.00
044000        AND  ACCT-EMAIL NOT = SPACES
044100         PERFORM 500-WRITE-NEAR-MINIMUM-ALERT
044200     END-IF.
044300*
044400 400-JOURNAL-DEPOSIT-OK.
044500     MOVE    ACCT-NO             TO  TRAN-SENDER.
044600     MOVE    ZERO                TO  TRAN-RECEIVER.
044700     MOVE    RQ-AMOUNT           TO  TRAN-AMOUNT.
044800     MOVE    "DEPOSIT"           TO  TRAN-TYPE.
044900     MOVE    "Deposit successful"    TO  TRAN-MESSAGE.
045000     PERFORM 500-WRITE-JOURNAL-RECORD.
045100*
045200 400-JOURNAL-WITHDRAW-OK.
045300     MOVE    ACCT-NO             TO  TRAN-SENDER.
045400     MOVE    ZERO                TO  TRAN-RECEIVER.
045500     MOVE    RQ-AMOUNT           TO  TRAN-AMOUNT.
045600     MOVE    "WITHDRAW"          TO  TRAN-TYPE.
045700     MOVE    "Withdrawal successful" TO  TRAN-MESSAGE.
045800     PERFORM 500-WRITE-JOURNAL-RECORD.
045900*
046000 400-JOURNAL-TRANSFER-OK.
046100     MOVE    RQ-ACCT             TO  TRAN-SENDER.
046200     MOVE    RQ-TO-ACCT          TO  TRAN-RECEIVER.
046300     MOVE    RQ-AMOUNT           TO  TRAN-AMOUNT.
046400     MOVE    "TRANSFER"          TO  TRAN-TYPE.
046500     MOVE    "Transfer successful"   TO  TRAN-MESSAGE.
046600     PERFORM 500-WRITE-JOURNAL-RECORD.
046700*
046800******************************************************************
046900 500-JOURNAL-DECLINE.
047000     MOVE    RQ-ACCT             TO  TRAN-SENDER.
047100     MOVE    RQ-TO-ACCT          TO  TRAN-RECEIVER.
047200     MOVE    RQ-AMOUNT           TO  TRAN-AMOUNT.
047300     MOVE    RQ-TYPE             TO  TRAN-TYPE.
047400     MOVE    WS-POST-REASON      TO  TRAN-MESSAGE.
047500     PERFORM 500-WRITE-JOURNAL-RECORD.
047600*
047700 500-WRITE-JOURNAL-RECORD.
047800     MOVE    NEXT-TRAN-ID        TO  TRAN-ID.
047900     ACCEPT  WS-TS-DATE          FROM DATE YYYYMMDD.
048000     ACCEPT  WS-TS-TIME          FROM TIME.
048100     MOVE    WS-TS-DATE          TO  TRAN-TIMESTAMP (1:8).
048200     MOVE    WS-TS-TIME (1:6)    TO  TRAN-TIMESTAMP (9:6).
048300     WRITE   TRAN-REC.
048400     ADD     1                   TO  NEXT-TRAN-ID.
048500*
048600*-----------------------------------------------------------------
048700* Put the sender's balance back the way it was before the debit
048800* - the receiver lookup failed, so the transfer never happened.
048900*-----------------------------------------------------------------
049000 500-REVERSE-SENDER-DEBIT.
049100     MOVE    RQ-ACCT             TO  ACCT-NO.
049200     READ    ACCOUNT-MASTER
049300             INVALID KEY     CONTINUE
049400             NOT INVALID KEY CONTINUE.
049500     MOVE    WS-SENDER-BALANCE   TO  ACCT-BALANCE.
049600     REWRITE ACCT-REC.
049700*
049800 500-WRITE-INSUFFICIENT-ALERT.
049900     MOVE    ACCT-NO             TO  AL-ACCT-NO.
050000     MOVE    ACCT-NAME           TO  AL-NAME.
050100     MOVE    ACCT-EMAIL          TO  AL-EMAIL.
050200     MOVE    ACCT-BALANCE        TO  AL-BALANCE.
050300     MOVE    "LOW BALANCE"       TO  AL-REASON.
050400     WRITE   AL-ALERT-REC.
050500*
050600 500-WRITE-NEAR-MINIMUM-ALERT.
050700     MOVE    ACCT-NO             TO  AL-ACCT-NO.
050800     MOVE    ACCT-NAME           TO  AL-NAME.
050900     MOVE    ACCT-EMAIL          TO  AL-EMAIL.
051000     MOVE    ACCT-BALANCE        TO  AL-BALANCE.
051100     MOVE    "NEAR MINIMUM"      TO  AL-REASON.
051200     WRITE   AL-ALERT-REC.
