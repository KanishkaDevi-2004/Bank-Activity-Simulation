000100******************************************************************
000200* This program is to check teller-submitted (name, password)
000300*    credential pairs against the Account Master File, and to
000400*    scan the Account Master File for low-balance accounts.
000500*
000600* Used File
000700*    - Login Request File: LOGINREQ.TXT
000800*    - Account Master File (Line Sequential): ACCTMSTR.SEQ
000900*    - Login Result File: LOGINRES.TXT
001000*    - Low-Balance Alert File (append): ALERTS.TXT
001100*
001200* Change log
001300* 1987-01-15  jcl  req# INV-031  first cut - sequential-to-
001400*                  indexed conversion job for the inventory and
001500*                  supplier files; read-one/write-one shape.
001600* 1992-09-08  rde  req# INV-044  added the second loop's low-
001700*                  quantity scan that 1999 below turned into the
001800*                  low-balance scan.
001900* 1999-03-22  jcl  req# BNK-025  repurposed for the bank ledger -
002000*                  the first loop now checks logins, the second
002100*                  now scans for low balances.  Both loops keep
002200*                  the donor program's read-one/write-one shape.
002300* 1999-11-29  rmh  req# BNK-041  Y2K verification - no date math
002400*                  in this program, nothing to change.
002500* 2002-07-10  dpw  req# BNK-058  second loop now skips (and
002600*                  notes) accounts with a blank e-mail instead
002700*                  of writing an alert nobody can receive.
002800* 2008-02-27  dpw  req# BNK-088  widened the account master and
002900*                  alert records, see the copybooks.
003000* 2008-11-03  dpw  req# BNK-094  dropped the WS- off
003100*                  WS-MINIMUM-BALANCE - this program came off
003200*                  CONVERT-FILE, which never used a WS- prefix on
003300*                  anything.
003400******************************************************************
003500 IDENTIFICATION              DIVISION.
003600*-----------------------------------------------------------------
003700 PROGRAM-ID.                 CRED-CHECK.
003800 AUTHOR.                     J COLLINS.
003900 INSTALLATION.               DATA PROCESSING.
004000 DATE-WRITTEN.               JANUARY 15, 1987.
004100 DATE-COMPILED.
004200 SECURITY.                   UNCLASSIFIED.
004300*
004400******************************************************************
004500 ENVIRONMENT                 DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION               SECTION.
004800 SOURCE-COMPUTER.            WHATEVER-PC.
004900 OBJECT-COMPUTER.            WHATEVER-PC.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*-----------------------------------------------------------------
005300 INPUT-OUTPUT                SECTION.
005400 FILE-CONTROL.
005500     SELECT  LOGIN-REQUEST-IN
005600             ASSIGN TO "LOGINREQ.TXT"
005700             ORGANIZATION IS LINE SEQUENTIAL.
005800*
005900     SELECT  LOGIN-RESULT-OUT
006000             ASSIGN TO "LOGINRES.TXT"
006100             ORGANIZATION IS LINE SEQUENTIAL.
006200*
006300     SELECT  ACCOUNT-FILE-IN
006400             ASSIGN TO "ACCTMSTR.SEQ"
006500             ORGANIZATION IS LINE SEQUENTIAL.
006600*
006700     SELECT  ALERT-FILE-OUT
006800             ASSIGN TO "ALERTS.TXT"
006900             ORGANIZATION IS LINE SEQUENTIAL.
007000*
007100******************************************************************
007200 DATA                        DIVISION.
007300*-----------------------------------------------------------------
007400 FILE                        SECTION.
007500 FD  LOGIN-REQUEST-IN
007600     RECORD CONTAINS 32 CHARACTERS
007700     DATA RECORD IS LOGIN-REQUEST-REC.
007800 01  LOGIN-REQUEST-REC.
007900     05  LQ-NAME             PIC X(20).
008000     05  LQ-PASSWORD         PIC X(12).
008100*
008200 FD  LOGIN-RESULT-OUT
008300     RECORD CONTAINS 33 CHARACTERS
008400     DATA RECORD IS LOGIN-RESULT-REC.
008500 01  LOGIN-RESULT-REC.
008600     05  LR-NAME             PIC X(20).
008700     05  LR-RESULT           PIC X(13).
008800*
008900 FD  ACCOUNT-FILE-IN
009000     RECORD CONTAINS 89 CHARACTERS
009100     DATA RECORD IS ACCT-REC.
009200 COPY "ACCTREC.CPY".
009300*
009400 FD  ALERT-FILE-OUT
009500     RECORD CONTAINS 96 CHARACTERS
009600     DATA RECORD IS AL-ALERT-REC.
009700 COPY "ALERTREC.CPY".
009800*-----------------------------------------------------------------
009900 WORKING-STORAGE             SECTION.
010000*-----------------------------------------------------------------
010100 77  WS-RUN-ACTIVE-SW        PIC X(01) VALUE "Y".
010200 77  WS-SCAN-COUNT           PIC S9(4) COMP VALUE ZERO.
010300 01  SWITCHES-AND-COUNTERS.
010400     05  LOGIN-EOF-SW        PIC X(01) VALUE SPACE.
010500         88  LOGIN-EOF                  VALUE "Y".
010600     05  MASTER-EOF-SW       PIC X(01) VALUE SPACE.
010700         88  MASTER-EOF                  VALUE "Y".
010800     05  MATCH-FOUND-SW      PIC X(01) VALUE SPACE.
010900         88  MATCH-FOUND                 VALUE "Y".
011000     05  MASTER-SCAN-EOF-SW  PIC X(01) VALUE SPACE.
011100         88  MASTER-SCAN-EOF              VALUE "Y".
011200*
011300 01  COUNTERS-COMP.
011400     05  LOGIN-CHECKED-COUNT PIC S9(7) COMP VALUE ZERO.
011500     05  LOGIN-MATCH-COUNT   PIC S9(7) COMP VALUE ZERO.
011600     05  ALERT-COUNT         PIC S9(7) COMP VALUE ZERO.
011700     05  SKIPPED-COUNT       PIC S9(7) COMP VALUE ZERO.
011800*
011900 01  MINIMUM-BALANCE         PIC S9(9)V99 VALUE 100.00.
012000*
012100 01  MINIMUM-BALANCE-ALT     REDEFINES MINIMUM-BALANCE.
012200     05  MINIMUM-BALANCE-X   PIC X(11).
012300*
012400 01  COUNTERS-COMP-ALT       REDEFINES COUNTERS-COMP.
012500     05  FILLER              PIC X(04) OCCURS 4 TIMES.
012600*
012700 01  LOGIN-RESULT-SAVE.
012800     05  LOGIN-RESULT-SAVE-NAME  PIC X(20).
012900     05  LOGIN-RESULT-SAVE-CODE  PIC X(13).
013000*
013100 01  LOGIN-RESULT-SAVE-ALT   REDEFINES LOGIN-RESULT-SAVE.
013200     05  FILLER              PIC X(33).
013300*
013400******************************************************************
013500 PROCEDURE                   DIVISION.
013600*-----------------------------------------------------------------
013700* Main procedure
013800*-----------------------------------------------------------------
013900 100-CRED-CHECK.
014000     PERFORM 200-CHECK-LOGIN-REQUESTS.
014100     PERFORM 200-SCAN-LOW-BALANCE.
014200     STOP RUN.
014300*
014400******************************************************************
014500 200-CHECK-LOGIN-REQUESTS.
014600     PERFORM 300-INITIATE-LOGIN-CHECK.
014700     PERFORM 300-PROCEED-LOGIN-CHECK UNTIL LOGIN-EOF.
014800     PERFORM 300-TERMINATE-LOGIN-CHECK.
014900*
015000*-----------------------------------------------------------------
015100 200-SCAN-LOW-BALANCE.
015200     PERFORM 300-INITIATE-BALANCE-SCAN.
015300     PERFORM 300-PROCEED-BALANCE-SCAN UNTIL MASTER-EOF.
015400     PERFORM 300-TERMINATE-BALANCE-SCAN.
015500*
015600******************************************************************
015700* Open the login request and result files, initialize the
015800* counters, and read the very first login request.
015900*-----------------------------------------------------------------
016000 300-INITIATE-LOGIN-CHECK.
016100     PERFORM 400-OPEN-LOGIN-FILES.
016200     PERFORM 400-READ-LOGIN-REQUEST-IN.
016300*
016400*-----------------------------------------------------------------
016500* For each login request, scan the whole master for a record
016600* whose name and password match exactly, then write the result.
016700*-----------------------------------------------------------------
016800 300-PROCEED-LOGIN-CHECK.
016900     ADD     1                   TO  LOGIN-CHECKED-COUNT.
017000     PERFORM 400-SEARCH-MASTER-FOR-LOGIN.
017100     PERFORM 400-WRITE-LOGIN-RESULT.
017200     PERFORM 400-READ-LOGIN-REQUEST-IN.
017300*
017400*-----------------------------------------------------------------
017500* Display the end of program, close all files.
017600*-----------------------------------------------------------------
017700 300-TERMINATE-LOGIN-CHECK.
017800     PERFORM 400-CLOSE-LOGIN-FILES.
017900     DISPLAY "CREDENTIAL CHECK COMPLETED!!!".
018000     DISPLAY "LOGINS CHECKED : " LOGIN-CHECKED-COUNT.
018100     DISPLAY "LOGINS MATCHED : " LOGIN-MATCH-COUNT.
018200*
018300******************************************************************
018400* Open the master and alert files, and read the first master
018500* record for the low-balance scan.
018600*-----------------------------------------------------------------
018700 300-INITIATE-BALANCE-SCAN.
018800     PERFORM 400-OPEN-SCAN-FILES.
018900     PERFORM 400-READ-ACCOUNT-FILE-IN.
019000*
019100*-----------------------------------------------------------------
019200* For each master record under the minimum balance, write an
019300* alert unless the e-mail is blank, in which case note the skip.
019400*-----------------------------------------------------------------
019500 300-PROCEED-BALANCE-SCAN.
019600     IF      ACCT-BALANCE < MINIMUM-BALANCE
019700         PERFORM 400-TEST-LOW-BALANCE-EMAIL
019800                 THRU    400-TEST-LOW-BALANCE-EMAIL-EXIT
019900     END-IF.
020000     PERFORM 400-READ-ACCOUNT-FILE-IN.
020100*
020200*-----------------------------------------------------------------
020300 300-TERMINATE-BALANCE-SCAN.
020400     PERFORM 400-CLOSE-SCAN-FILES.
020500     DISPLAY "LOW-BALANCE SCAN COMPLETED!!!".
020600     DISPLAY "ALERTS WRITTEN : " ALERT-COUNT.
020700     DISPLAY "ACCOUNTS SKIPPED (NO EMAIL) : " SKIPPED-COUNT.
020800*
020900******************************************************************
021000 400-OPEN-LOGIN-FILES.
021100     OPEN    INPUT   LOGIN-REQUEST-IN
021200             OUTPUT  LOGIN-RESULT-OUT.
021300*
021400 400-OPEN-SCAN-FILES.
021500     OPEN    INPUT   ACCOUNT-FILE-IN
021600             EXTEND  ALERT-FILE-OUT.
021700*
021800 400-READ-LOGIN-REQUEST-IN.
021900     READ    LOGIN-REQUEST-IN
022000             AT END      MOVE "Y"    TO LOGIN-EOF-SW
022100             NOT AT END  CONTINUE.
022200*
022300 400-READ-ACCOUNT-FILE-IN.
022400     READ    ACCOUNT-FILE-IN
022500             AT END      MOVE "Y"    TO MASTER-EOF-SW
022600             NOT AT END  CONTINUE.
022700*
022800*-----------------------------------------------------------------
022900* Open a private copy of the master and scan it top to bottom -
023000* success as soon as one record matches both name and password.
023100*-----------------------------------------------------------------
023200 400-SEARCH-MASTER-FOR-LOGIN.
023300     MOVE    "N"                 TO  MATCH-FOUND-SW.
023400     MOVE    "N"                 TO  MASTER-SCAN-EOF-SW.
023500     OPEN    INPUT   ACCOUNT-FILE-IN.
023600     PERFORM 500-SCAN-MASTER-RECORD
023700             UNTIL   MASTER-SCAN-EOF
023800             OR      MATCH-FOUND.
023900     CLOSE   ACCOUNT-FILE-IN.
024000*
024100 400-WRITE-LOGIN-RESULT.
024200     MOVE    LQ-NAME             TO  LR-NAME.
024300     IF      MATCH-FOUND
024400         MOVE    "OK"            TO  LR-RESULT
024500         ADD     1               TO  LOGIN-MATCH-COUNT
024600     ELSE
024700         MOVE    "DENIED"        TO  LR-RESULT
024800     END-IF.
024900     WRITE   LOGIN-RESULT-REC.
025000*
025100 400-CLOSE-LOGIN-FILES.
025200     CLOSE   LOGIN-REQUEST-IN
025300             LOGIN-RESULT-OUT.
025400*
025500 400-CLOSE-SCAN-FILES.
025600     CLOSE   ACCOUNT-FILE-IN
025700             ALERT-FILE-OUT.
025800*
025900*-----------------------------------------------------------------
026000* Blank e-mail means there is nowhere to send the alert - note
026100* the skip and move on rather than write an undeliverable one.
026200*-----------------------------------------------------------------
026300 400-TEST-LOW-BALANCE-EMAIL.                                      BNK-058
026400     ADD     1                   TO  WS-SCAN-COUNT.
026500     IF      ACCT-EMAIL = SPACES
026600         ADD     1               TO  SKIPPED-COUNT
026700         DISPLAY "SKIPPED, NO EMAIL: " ACCT-NO
026800         GO TO   400-TEST-LOW-BALANCE-EMAIL-EXIT
026900     END-IF.
027000     PERFORM 500-WRITE-LOW-BALANCE-ALERT.
027100 400-TEST-LOW-BALANCE-EMAIL-EXIT.
027200     EXIT.
027300*
027400******************************************************************
027500 500-SCAN-MASTER-RECORD.
027600     READ    ACCOUNT-FILE-IN
027700             AT END
027800                 MOVE    "Y"         TO  MASTER-SCAN-EOF-SW
027900             NOT AT END
028000                 IF      ACCT-NAME = LQ-NAME
028100                         AND ACCT-PASSWORD = LQ-PASSWORD
028200                         MOVE    "Y" TO  MATCH-FOUND-SW
028300                 END-IF
028400     END-READ.
028500*
028600 500-WRITE-LOW-BALANCE-ALERT.
028700     MOVE    ACCT-NO             TO  AL-ACCT-NO.
028800     MOVE    ACCT-NAME           TO  AL-NAME.
028900     MOVE    ACCT-EMAIL          TO  AL-EMAIL.
029000     MOVE    ACCT-BALANCE        TO  AL-BALANCE.
029100     MOVE    "LOW BALANCE"       TO  AL-REASON.
029200     WRITE   AL-ALERT-REC.
029300     ADD     1                   TO  ALERT-COUNT.
