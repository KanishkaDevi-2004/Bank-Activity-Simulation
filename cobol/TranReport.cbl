000100******************************************************************
000200* This program is to print the Bank Transaction Report, type
000300*    ALL or TODAY.
000400*
000500* Used File
000600*    - Account Master File (Line Sequential): ACCTMSTR.SEQ
000700*    - Transaction Journal File (Line Sequential): TRANJRNL.TXT
000800*    - Bank Transaction Report File: TRANRPT.TXT
000900*    - Report Parameter File: RPTPARM.DAT
001000*
001100* Change log
001200* 1986-09-09  dpw  req# INV-038  first cut - inventory/reorder
001300*                  report job, supplier-file keyed lookup for
001400*                  the last reorder per item.
001500* 1993-04-21  rde  req# INV-049  added the TODAY report type to
001600*                  the reorder report - compares against the
001700*                  business date read from a control-card file.
001800* 1999-11-29  rmh  req# BNK-041  Y2K note - DSP-YEAR is already
001900*                  4 digits here so nothing to change.
002000* 2001-02-12  dpw  req# BNK-050  re-pointed the old inventory/
002100*                  reorder report at the account master and the
002200*                  transaction journal.  The supplier-file keyed
002300*                  lookup got replaced with a per-account journal
002400*                  rescan, since there is no single key that
002500*                  finds "the most recent transaction for this
002600*                  account".
002700* 2001-09-03  dpw  req# BNK-055  TODAY report type now compares
002800*                  the journal timestamp's date against the
002900*                  business date read from RPTPARM.DAT.
003000* 2007-03-20  dpw  req# BNK-091  summary block now also prints
003100*                  the grand total of balances, per audit
003200*                  finding AU-07-02.
003300* 2008-02-27  dpw  req# BNK-088  widened the account master and
003400*                  journal records, see the copybooks; re-pictured
003500*                  RPT-D-BALANCE/RPT-D-AMOUNT to fit the 10-byte
003600*                  column headings, they were overrunning them.
003700******************************************************************
003800 IDENTIFICATION              DIVISION.
003900*-----------------------------------------------------------------
004000 PROGRAM-ID.                 TRAN-REPORT.
004100 AUTHOR.                     D WEBER.
004200 INSTALLATION.               DATA PROCESSING.
004300 DATE-WRITTEN.               SEPTEMBER 9, 1986.
004400 DATE-COMPILED.
004500 SECURITY.                   UNCLASSIFIED.
004600*
004700******************************************************************
004800 ENVIRONMENT                 DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION               SECTION.
005100 SOURCE-COMPUTER.            WHATEVER-PC.
005200 OBJECT-COMPUTER.            WHATEVER-PC.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*-----------------------------------------------------------------
005600 INPUT-OUTPUT                SECTION.
005700 FILE-CONTROL.
005800     SELECT  ACCOUNT-FILE-IN
005900             ASSIGN TO "ACCTMSTR.SEQ"
006000             ORGANIZATION IS LINE SEQUENTIAL.
006100*
006200     SELECT  TRAN-FILE-IN
006300             ASSIGN TO "TRANJRNL.TXT"
006400             ORGANIZATION IS LINE SEQUENTIAL.
006500*
006600     SELECT  RPT-PARM-FILE
006700             ASSIGN TO "RPTPARM.DAT"
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900*
007000     SELECT  TRAN-REPORT-OUT
007100             ASSIGN TO "TRANRPT.TXT"
007200             ORGANIZATION IS LINE SEQUENTIAL.
007300*
007400******************************************************************
007500 DATA                        DIVISION.
007600*-----------------------------------------------------------------
007700 FILE                        SECTION.
007800 FD  ACCOUNT-FILE-IN
007900     RECORD CONTAINS 89 CHARACTERS
008000     DATA RECORD IS ACCT-REC.
008100 COPY "ACCTREC.CPY".
008200*
008300 FD  TRAN-FILE-IN
008400     RECORD CONTAINS 91 CHARACTERS
008500     DATA RECORD IS TRAN-REC.
008600 COPY "TRANREC.CPY".
008700*
008800 FD  RPT-PARM-FILE
008900     RECORD CONTAINS 19 CHARACTERS
009000     DATA RECORD IS RPT-PARM-REC.
009100 01  RPT-PARM-REC.
009200     05  RPT-TYPE-IN         PIC X(05).
009300     05  RPT-BUSINESS-DATE   PIC 9(08).
009400     05  FILLER              PIC X(06).
009500*
009600 FD  TRAN-REPORT-OUT
009700     RECORD CONTAINS 133 CHARACTERS
009800     DATA RECORD IS REPORT-LINE-OUT.
009900 01  REPORT-LINE-OUT             PIC X(133).
010000*-----------------------------------------------------------------
010100 WORKING-STORAGE             SECTION.
010200*-----------------------------------------------------------------
010300 77  WS-RUN-ACTIVE-SW        PIC X(01) VALUE "Y".
010400 77  WS-SCAN-PASS-COUNT      PIC S9(4) COMP VALUE ZERO.
010500*    This record is for printing the header of the report.
010600 01  RPT-HEADER-RULE.
010700     05  FILLER              PIC X(43) VALUE ALL "=".
010800*
010900 01  RPT-TITLE-LINE.
011000     05  FILLER              PIC X(09) VALUE SPACES.
011100     05  FILLER              PIC X(24) VALUE "BANK TRANSACTION REPORT".
011200*
011300 01  RPT-DATE-LINE.
011400     05  FILLER              PIC X(06) VALUE "Date: ".
011500     05  RPT-DATE-OUT.
011600         10  RPT-DATE-YEAR   PIC 9(04).
011700         10  FILLER          PIC X(01) VALUE "-".
011800         10  RPT-DATE-MONTH  PIC 9(02).
011900         10  FILLER          PIC X(01) VALUE "-".
012000         10  RPT-DATE-DAY    PIC 9(02).
012100*
012200 01  RPT-TYPE-LINE.
012300     05  FILLER              PIC X(13) VALUE "Report Type: ".
012400     05  RPT-TYPE-OUT        PIC X(05).
012500*
012600*    This record is for printing the column headings.
012700 01  RPT-COLUMN-HEADINGS.
012800     05  FILLER              PIC X(12) VALUE "AccountNo".
012900     05  FILLER              PIC X(20) VALUE "Name".
013000     05  FILLER              PIC X(30) VALUE "Email".
013100     05  FILLER              PIC X(10) VALUE "Balance".
013200     05  FILLER              PIC X(15) VALUE "LastTxType".
013300     05  FILLER              PIC X(10) VALUE "Amount".
013400     05  FILLER              PIC X(25) VALUE "TxDateTime".
013500*
013600 01  RPT-DASH-RULE.
013700     05  FILLER              PIC X(122) VALUE ALL "-".
013800*
013900*    This record is for printing the detail line of the report.
014000 01  RPT-DETAIL-LINE.
014100     05  RPT-D-ACCT-NO       PIC X(12).
014200     05  RPT-D-NAME          PIC X(20).
014300     05  RPT-D-EMAIL         PIC X(30).
014400     05  RPT-D-BALANCE       PIC ------9.99.
014500     05  RPT-D-TX-TYPE       PIC X(15).
014600     05  RPT-D-AMOUNT        PIC ------9.99.
014700     05  RPT-D-TX-DATETIME   PIC X(25).
014800*
014900*    This record is for printing the summary block of the report.
015000 01  RPT-SUMMARY-LABEL.
015100     05  FILLER              PIC X(09) VALUE "Summary:".
015200*
015300 01  RPT-SUMMARY-ACCOUNTS.
015400     05  FILLER              PIC X(16) VALUE "Total Accounts :".
015500     05  FILLER              PIC X(01) VALUE SPACES.
015600     05  RPT-S-ACCT-COUNT    PIC ZZZ,ZZ9.
015700*
015800 01  RPT-SUMMARY-BALANCE.
015900     05  FILLER              PIC X(16) VALUE "Total Balance  :".
016000     05  FILLER              PIC X(01) VALUE SPACES.
016100     05  RPT-S-BALANCE       PIC ---,---,--9.99.
016200*
016300 01  SWITCHES-AND-COUNTERS.
016400     05  EOF-SW              PIC X(01) VALUE "N".
016500         88  ACCOUNT-EOF                 VALUE "Y".
016600     05  FOUND-SW            PIC X(01) VALUE "N".
016700         88  TX-FOUND                    VALUE "Y".
016800     05  READ-CNT            PIC S9(7)  COMP VALUE ZERO.
016900     05  WRITE-CNT           PIC S9(7)  COMP VALUE ZERO.
017000     05  TRAN-FILE-EOF-SW    PIC X(01) VALUE "N".
017100         88  TRAN-FILE-AT-END            VALUE "Y".
017200*
017300 01  ACCUMULATORS.
017400     05  GRAND-TOTAL-BALANCE PIC S9(9)V99 VALUE ZEROS.
017500*
017600 01  ACCUMULATORS-ALT        REDEFINES ACCUMULATORS.
017700     05  GRAND-TOTAL-X       PIC X(11).
017800*
017900 01  WS-LATEST-TX.
018000     05  WS-LATEST-TYPE      PIC X(10).
018100     05  WS-LATEST-AMOUNT    PIC S9(9)V99.
018200     05  WS-LATEST-STAMP     PIC 9(14).
018300*
018400 01  WS-LATEST-TX-ALT        REDEFINES WS-LATEST-TX.
018500     05  FILLER              PIC X(10).
018600     05  WS-LATEST-AMOUNT-X  PIC X(11).
018700     05  FILLER              PIC X(14).
018800*
018900 01  WS-TODAY-DATE            PIC 9(08) VALUE ZEROS.
019000*
019100 01  WS-TODAY-DATE-ALT        REDEFINES WS-TODAY-DATE.
019200     05  WS-TODAY-YEAR       PIC 9(04).
019300     05  WS-TODAY-MONTH      PIC 9(02).
019400     05  WS-TODAY-DAY        PIC 9(02).
019500*
019600 01  LINK-PARAMETERS.
019700     05  LS-ACCT-NO          PIC 9(06).
019800*
019900******************************************************************
020000 PROCEDURE                   DIVISION.
020100*-----------------------------------------------------------------
020200* Main procedure
020300*-----------------------------------------------------------------
020400 100-TRAN-REPORT.
020500     PERFORM 200-INITIATE-TRAN-REPORT.
020600     PERFORM 200-PRINT-TRAN-REPORT UNTIL ACCOUNT-EOF.
020700     PERFORM 200-TERMINATE-TRAN-REPORT.
020800*
020900     STOP RUN.
021000*
021100******************************************************************
021200* Open files, read the report parameters, print the header block
021300* and column headings, and read the very first account record.
021400*-----------------------------------------------------------------
021500 200-INITIATE-TRAN-REPORT.
021600     PERFORM 300-OPEN-REPORT-FILES.
021700     PERFORM 300-READ-RPT-PARM.
021800     PERFORM 300-PRINT-REPORT-HEADER.
021900     PERFORM 300-PRINT-COLUMN-HEADINGS.
022000     PERFORM 300-READ-ACCOUNT-FILE-IN.
022100*
022200*-----------------------------------------------------------------
022300* For each account, find its latest matching transaction and
022400* print one detail line.
022500*-----------------------------------------------------------------
022600 200-PRINT-TRAN-REPORT.
022700     PERFORM 300-FIND-LATEST-TRANSACTION.
022800     PERFORM 300-PRINT-DETAIL-LINE THRU 300-WRITE-DETAIL-LINE-EXIT.
022900     PERFORM 300-COMPUTE-GRAND-TOTAL.
023000     PERFORM 300-READ-ACCOUNT-FILE-IN.
023100*
023200*-----------------------------------------------------------------
023300* After the last detail line, print the summary block and close.
023400*-----------------------------------------------------------------
023500 200-TERMINATE-TRAN-REPORT.
023600     PERFORM 300-PRINT-SUMMARY-BLOCK.
023700     PERFORM 300-CLOSE-REPORT-FILES.
023800*
023900******************************************************************
024000 300-OPEN-REPORT-FILES.
024100     OPEN    INPUT   ACCOUNT-FILE-IN
024200             INPUT   RPT-PARM-FILE
024300             OUTPUT  TRAN-REPORT-OUT.
024400*
024500*-----------------------------------------------------------------
024600* The run parameter record carries the report type (ALL or
024700* TODAY) and today's business date, both set up ahead of the run
024800* the way the old shop job used to stage its control cards.
024900*-----------------------------------------------------------------
025000 300-READ-RPT-PARM.
025100     READ    RPT-PARM-FILE
025200             AT END      MOVE "ALL  " TO RPT-TYPE-IN
025300             NOT AT END  CONTINUE.
025400     MOVE    RPT-TYPE-IN         TO  RPT-TYPE-OUT.
025500     MOVE    RPT-BUSINESS-DATE   TO  WS-TODAY-DATE.
025600     CLOSE   RPT-PARM-FILE.
025700*
025800 300-READ-ACCOUNT-FILE-IN.
025900     READ    ACCOUNT-FILE-IN
026000             AT END      MOVE "Y" TO EOF-SW
026100             NOT AT END  ADD 1 TO READ-CNT.
026200*
026300 300-PRINT-REPORT-HEADER.
026400     MOVE    RPT-HEADER-RULE     TO  REPORT-LINE-OUT.
026500     WRITE   REPORT-LINE-OUT.
026600     MOVE    RPT-TITLE-LINE      TO  REPORT-LINE-OUT.
026700     WRITE   REPORT-LINE-OUT.
026800     MOVE    RPT-HEADER-RULE     TO  REPORT-LINE-OUT.
026900     WRITE   REPORT-LINE-OUT.
027000     MOVE    WS-TODAY-DATE (1:4) TO  RPT-DATE-YEAR.
027100     MOVE    WS-TODAY-DATE (5:2) TO  RPT-DATE-MONTH.
027200     MOVE    WS-TODAY-DATE (7:2) TO  RPT-DATE-DAY.
027300     MOVE    RPT-DATE-LINE       TO  REPORT-LINE-OUT.
027400     WRITE   REPORT-LINE-OUT.
027500     MOVE    RPT-TYPE-LINE       TO  REPORT-LINE-OUT.
027600     WRITE   REPORT-LINE-OUT.
027700     MOVE    SPACES              TO  REPORT-LINE-OUT.
027800     WRITE   REPORT-LINE-OUT.
027900*
028000 300-PRINT-COLUMN-HEADINGS.
028100     MOVE    RPT-COLUMN-HEADINGS TO  REPORT-LINE-OUT.
028200     WRITE   REPORT-LINE-OUT.
028300     MOVE    RPT-DASH-RULE       TO  REPORT-LINE-OUT.
028400     WRITE   REPORT-LINE-OUT.
028500*
028600*-----------------------------------------------------------------
028700* Rescan the journal from the top for every account - the
028800* journal is small enough in a nightly run that a table lookup
028900* isn't worth the trouble, same reasoning the donor report used
029000* for its supplier rescan.
029100*-----------------------------------------------------------------
029200 300-FIND-LATEST-TRANSACTION.
029300     ADD     1                   TO  WS-SCAN-PASS-COUNT.
029400     MOVE    "N"                 TO  FOUND-SW.
029500     MOVE    SPACES              TO  WS-LATEST-TYPE.
029600     MOVE    ZERO                TO  WS-LATEST-AMOUNT.
029700     MOVE    ZERO                TO  WS-LATEST-STAMP.
029800     MOVE    "N"                 TO  TRAN-FILE-EOF-SW.
029900     OPEN    INPUT   TRAN-FILE-IN.
030000     PERFORM 400-SCAN-JOURNAL-FOR-ACCOUNT
030100             UNTIL   TRAN-FILE-AT-END.
030200     CLOSE   TRAN-FILE-IN.
030300*
030400 300-PRINT-DETAIL-LINE.
030500     MOVE    ACCT-NO             TO  RPT-D-ACCT-NO.
030600     MOVE    ACCT-NAME           TO  RPT-D-NAME.
030700     MOVE    ACCT-EMAIL          TO  RPT-D-EMAIL.
030800     MOVE    ACCT-BALANCE        TO  RPT-D-BALANCE.
030900     IF      NOT TX-FOUND
031000         MOVE    "NO_TX"             TO  RPT-D-TX-TYPE
031100         MOVE    ZERO                TO  RPT-D-AMOUNT
031200         MOVE    "N/A"               TO  RPT-D-TX-DATETIME
031300         GO TO   300-WRITE-DETAIL-LINE
031400     END-IF.
031500     MOVE    WS-LATEST-TYPE      TO  RPT-D-TX-TYPE.
031600     MOVE    WS-LATEST-AMOUNT    TO  RPT-D-AMOUNT.
031700     PERFORM 400-FORMAT-TX-DATETIME.
031800 300-WRITE-DETAIL-LINE.
031900     MOVE    RPT-DETAIL-LINE     TO  REPORT-LINE-OUT.
032000     WRITE   REPORT-LINE-OUT.
032100     ADD     1                   TO  WRITE-CNT.
032200 300-WRITE-DETAIL-LINE-EXIT.
032300     EXIT.
032400*
032500 300-COMPUTE-GRAND-TOTAL.
032600     ADD     ACCT-BALANCE        TO  GRAND-TOTAL-BALANCE.
032700*
032800 300-PRINT-SUMMARY-BLOCK.
032900     MOVE    SPACES              TO  REPORT-LINE-OUT.
033000     WRITE   REPORT-LINE-OUT.
033100     MOVE    RPT-HEADER-RULE     TO  REPORT-LINE-OUT.
033200     WRITE   REPORT-LINE-OUT.
033300     MOVE    RPT-SUMMARY-LABEL   TO  REPORT-LINE-OUT.
033400     WRITE   REPORT-LINE-OUT.
033500     MOVE    RPT-HEADER-RULE     TO  REPORT-LINE-OUT.
033600     WRITE   REPORT-LINE-OUT.
033700     MOVE    READ-CNT            TO  RPT-S-ACCT-COUNT.
033800     MOVE    RPT-SUMMARY-ACCOUNTS    TO  REPORT-LINE-OUT.
033900     WRITE   REPORT-LINE-OUT.
034000     MOVE    GRAND-TOTAL-BALANCE TO  RPT-S-BALANCE.
034100     MOVE    RPT-SUMMARY-BALANCE TO  REPORT-LINE-OUT.             BNK-091 
034200     WRITE   REPORT-LINE-OUT.
034300     MOVE    RPT-HEADER-RULE     TO  REPORT-LINE-OUT.
034400     WRITE   REPORT-LINE-OUT.
034500*
034600 300-CLOSE-REPORT-FILES.
034700     CLOSE   ACCOUNT-FILE-IN
034800             TRAN-REPORT-OUT.
034900*
035000******************************************************************
035100* One pass of the journal rescan - test the current record
035200* against this account and the selected report type, and keep it
035300* if it is later than anything already found.
035400*-----------------------------------------------------------------
035500 400-SCAN-JOURNAL-FOR-ACCOUNT.
035600     READ    TRAN-FILE-IN
035700             AT END
035800                 MOVE    "Y"     TO  TRAN-FILE-EOF-SW
035900             NOT AT END
036000                 PERFORM 500-TEST-JOURNAL-RECORD
036100     END-READ.
036200*
036300 500-TEST-JOURNAL-RECORD.
036400     IF      (TRAN-SENDER = ACCT-NO OR TRAN-RECEIVER = ACCT-NO)
036500         PERFORM 600-TEST-REPORT-TYPE
036600     END-IF.
036700*
036800 600-TEST-REPORT-TYPE.
036900     IF      RPT-TYPE-OUT = "ALL  "
037000         PERFORM 700-KEEP-IF-LATEST
037100     ELSE
037200         IF      TRAN-TIMESTAMP (1:8) = WS-TODAY-DATE
037300             PERFORM 700-KEEP-IF-LATEST
037400         END-IF
037500     END-IF.
037600*
037700 700-KEEP-IF-LATEST.
037800     IF      TRAN-TIMESTAMP > WS-LATEST-STAMP
037900         MOVE    "Y"             TO  FOUND-SW
038000         MOVE    TRAN-TYPE       TO  WS-LATEST-TYPE
038100         MOVE    TRAN-AMOUNT     TO  WS-LATEST-AMOUNT
038200         MOVE    TRAN-TIMESTAMP  TO  WS-LATEST-STAMP
038300     END-IF.
038400*
038500 400-FORMAT-TX-DATETIME.
038600     MOVE    WS-LATEST-STAMP     TO  RPT-D-TX-DATETIME (1:14).
038700     MOVE    SPACES              TO  RPT-D-TX-DATETIME (15:11).
