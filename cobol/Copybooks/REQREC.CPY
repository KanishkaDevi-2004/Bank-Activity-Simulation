000100******************************************************************
000200* REQREC.CPY
000300* Posting request record - batch input that drives TRAN-POST.
000400* One record per deposit / withdraw / transfer to apply.
000500*
000600* 1998-11-10  jcl  req# BNK-016  first cut, split off of the
000700*                  account-maintenance request layout.
000800* 2008-02-27  dpw  req# BNK-088  added RQ-TERMINAL-OLD and a pad
000900*                  of reserved bytes below - see the notes on
001000*                  each field, this is not new request data.
001100******************************************************************
001200 01  RQ-REQUEST-REC.
001300     05  RQ-TYPE             PIC X(10).
001400     05  RQ-ACCT             PIC 9(06).
001500     05  RQ-TO-ACCT          PIC 9(06).
001600     05  RQ-AMOUNT           PIC 9(9)V99.
001700*
001800*    RQ-TERMINAL-OLD carried the teller-terminal ID from the
001900*    online screen job this batch file replaced; the request
002000*    generator that writes POSTREQ.TXT today never fills it in.
002100     05  RQ-TERMINAL-OLD     PIC X(03).
002200*
002300*    Reserved expansion room set aside at the same time.
002400     05  FILLER              PIC X(02).
002500*
002600 01  RQ-REQUEST-ALT          REDEFINES RQ-REQUEST-REC.
002700     05  FILLER              PIC X(22).
002800     05  RQ-AMOUNT-X         PIC X(11).
002900     05  FILLER              PIC X(05).
