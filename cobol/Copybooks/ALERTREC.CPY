000100******************************************************************
000200* ALERTREC.CPY
000300* Low-balance / near-minimum alert record - output of TRAN-POST's
000400* inline checks and CRED-CHECK's end-of-master scan.
000500*
000600* 1999-02-02  jcl  req# BNK-022  first cut, replaces the mail
000700*                  notice that used to go straight out the door.
000800* 2008-02-27  dpw  req# BNK-088  added AL-DEVICE-OLD and a pad of
000900*                  reserved bytes below - see the notes on each
001000*                  field, this is not a new alert field.
001100******************************************************************
001200 01  AL-ALERT-REC.
001300     05  AL-ACCT-NO          PIC 9(06).
001400     05  AL-NAME             PIC X(20).
001500     05  AL-EMAIL            PIC X(30).
001600     05  AL-BALANCE          PIC S9(9)V99.
001700     05  AL-REASON           PIC X(20).
001800*
001900*    AL-DEVICE-OLD carried the pager device code from the old
002000*    dial-out paging system this file replaced.  E-mail is the
002100*    only delivery method left, but the byte is left alone.
002200     05  AL-DEVICE-OLD       PIC X(05).
002300*
002400*    Reserved expansion room set aside at the same time.
002500     05  FILLER              PIC X(04).
002600*
002700 01  AL-ALERT-ALT            REDEFINES AL-ALERT-REC.
002800     05  FILLER              PIC X(56).
002900     05  AL-BALANCE-X        PIC X(11).
003000     05  FILLER              PIC X(29).
