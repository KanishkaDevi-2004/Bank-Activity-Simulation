000100******************************************************************
000200* ACCTREC.CPY
000300* Customer account master record - one entry per open account.
000400* Shared by ACCT-MAINT, TRAN-POST, TRAN-REPORT and CRED-CHECK.
000500*
000600* 1998-11-03  jcl  req# BNK-014  first cut, carved out of the
000700*                  account layout that used to live private to
000800*                  BATCH-UPDATE.
000900* 2003-05-19  rmh  req# BNK-061  widened ACCT-EMAIL to X(30) to
001000*                  hold the longer campus addresses.
001100* 2008-02-27  dpw  req# BNK-088  added ACCT-BRANCH-OLD and a pad
001200*                  of reserved bytes below - see the notes on
001300*                  each field, this is not new account data.
001400******************************************************************
001500 01  ACCT-REC.
001600     05  ACCT-NO             PIC 9(06).
001700     05  ACCT-NAME           PIC X(20).
001800     05  ACCT-EMAIL          PIC X(30).
001900     05  ACCT-PASSWORD       PIC X(12).
002000     05  ACCT-BALANCE        PIC S9(9)V99.
002100*
002200*    ACCT-BRANCH-OLD carried the three-digit home-branch code
002300*    from the days when accounts were opened over the counter at
002400*    one of the old branch offices.  Branch routing went away
002500*    with the online-only conversion; the field is dead but the
002600*    byte offsets downstream of it are not worth disturbing.
002700     05  ACCT-BRANCH-OLD     PIC X(04).
002800*
002900*    Reserved expansion room set aside at the same time, in case
003000*    audit ever wants a branch-of-record field back.  Nobody has
003100*    asked yet.
003200     05  FILLER              PIC X(06).
003300*
003400* alternate view used by the edit routines that need to see the
003500* balance as unformatted text (report-writer MOVE compatibility).
003600 01  ACCT-REC-ALT            REDEFINES ACCT-REC.
003700     05  FILLER              PIC X(68).
003800     05  ACCT-BALANCE-X      PIC X(11).
003900     05  FILLER              PIC X(10).
