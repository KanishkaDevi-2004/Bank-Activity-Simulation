000100******************************************************************
000200* TRANREC.CPY
000300* Transaction journal record - one entry per posting attempt,
000400* success or decline.  Append-only, TRAN-ID ascending.
000500*
000600* 1998-11-03  jcl  req# BNK-014  first cut.
000700* 1999-07-08  jcl  req# BNK-029  added TRAN-TIMESTAMP (was date
000800*                  only) so the TODAY report could tell the hour
000900*                  apart on re-run days.
001000* 2008-02-27  dpw  req# BNK-088  added TRAN-BATCH-OLD and a pad
001100*                  of reserved bytes below - see the notes on
001200*                  each field, this is not new journal data.
001300* 2008-11-03  dpw  req# BNK-094  TRAN-REC-ALT's leading FILLER
001400*                  was 12 bytes, not the 18 TRAN-ID/TRAN-SENDER/
001500*                  TRAN-RECEIVER actually occupy, so TRAN-AMOUNT-X
001600*                  wasn't really overlaying TRAN-AMOUNT.  Fixed
001700*                  the FILLER widths; nothing in PROCEDURE DIVISION
001800*                  references TRAN-AMOUNT-X today.
001900******************************************************************
002000 01  TRAN-REC.
002100     05  TRAN-ID             PIC 9(06).
002200     05  TRAN-SENDER         PIC 9(06).
002300     05  TRAN-RECEIVER       PIC 9(06).
002400     05  TRAN-AMOUNT         PIC S9(9)V99.
002500     05  TRAN-TYPE           PIC X(10).
002600     05  TRAN-MESSAGE        PIC X(30).
002700     05  TRAN-TIMESTAMP      PIC 9(14).
002800*
002900*    TRAN-BATCH-OLD carried the daily batch-run number from
003000*    before TRAN-ID went to a running sequence; the old nightly
003100*    jobs stamped every record produced in one run with the same
003200*    batch number.  Nothing reads it anymore.
003300     05  TRAN-BATCH-OLD      PIC X(04).
003400*
003500*    Reserved expansion room set aside at the same time.
003600     05  FILLER              PIC X(04).
003700*
003800 01  TRAN-REC-ALT            REDEFINES TRAN-REC.
003900     05  FILLER              PIC X(18).
004000     05  TRAN-AMOUNT-X       PIC X(11).
004100     05  FILLER              PIC X(62).
